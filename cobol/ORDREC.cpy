000100******************************************************************
000200*    ORDREC   --  ORDER LEDGER RECORD DESCRIPTION                *
000300*                                                                *
000400*    ONE ROW PER ORDER PLACED AGAINST THE ASSET LEDGER.          *
000500*    INCLUDED WITH REPLACING SO THE SAME LAYOUT SERVES THE       *
000600*    ORDER-FILE FD, THE ORDER-FILE-OUT FD, AND THE IN-STORAGE    *
000700*    WORK RECORD -- SEE ORDLDGR FOR THE :TAG: SUBSTITUTIONS.     *
000800*                                                                *
000900*    88-11-02  R.HALVERSEN   ORIGINAL LAYOUT                     *
001000*    98-10-05  D.PELLETIER   Y2K -- CREATE-DATE EXPANDED TO      *
001100*                            4-DIGIT CENTURY (WAS PIC 9(6))      *
001200*    04-06-21  T.OKONKWO     ADDED CREATE-STAMP-X REDEFINES FOR  *
001300*                            THE CONTROL-BREAK REPORT SORT KEY   *
001400******************************************************************
001500 01  :TAG:-REC.
001600     05  :TAG:-KEY.
001700         10  :TAG:-ORDER-ID          PIC 9(09).
001800     05  :TAG:-CUSTOMER-ID           PIC 9(09).
001900     05  :TAG:-ASSET-NAME            PIC X(10).
002000     05  :TAG:-ORDER-SIDE            PIC X(04).
002100         88  :TAG:-SIDE-IS-BUY       VALUE 'BUY '.
002200         88  :TAG:-SIDE-IS-SELL      VALUE 'SELL'.
002300     05  :TAG:-SIZE                  PIC S9(9)V9(4) COMP-3.
002400     05  :TAG:-PRICE                 PIC S9(9)V9(4) COMP-3.
002500     05  :TAG:-STATUS                PIC X(08).
002600         88  :TAG:-IS-PENDING        VALUE 'PENDING '.
002700         88  :TAG:-IS-MATCHED        VALUE 'MATCHED '.
002800         88  :TAG:-IS-CANCELED       VALUE 'CANCELED'.
002900     05  :TAG:-CREATE-DATE-TIME.
003000         10  :TAG:-CREATE-DATE       PIC 9(08).
003100         10  :TAG:-CREATE-TIME       PIC 9(06).
003200     05  :TAG:-CREATE-STAMP-X REDEFINES :TAG:-CREATE-DATE-TIME
003300                                 PIC X(14).
003400     05  FILLER                      PIC X(30).
