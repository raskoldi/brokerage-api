000010****************************************************************  00000010
000020* PROGRAM:  ORDLDGR                                               00000020
000030*                                                                 00000030
000040* AUTHOR :  R. HALVERSEN                                          00000040
000050*                                                                 00000050
000060* READS A SEQUENTIAL ORDER-REQUEST FILE AND APPLIES CREATE,       00000060
000070* CANCEL AND MATCH ACTIONS AGAINST THE ORDER LEDGER AND THE       00000070
000080* ASSET LEDGER, BOTH CARRIED AS SORTED SEQUENTIAL MASTER FILES.   00000080
000090* ALSO SERVICES READ-ONLY QUERY, ASSET-LIST, ASSET-GET AND        00000090
000100* ACCOUNT-BOOTSTRAP REQUESTS, AND PRODUCES A CUSTOMER/STATUS      00000100
000110* CONTROL-BREAK ORDER REPORT AT END OF RUN.                       00000110
000120*                                                                 00000120
000130* BOTH MASTER FILES ARE SMALL ENOUGH TO EXTRACT INTO STORAGE      00000130
000140* WHOLE, UPDATED IN PLACE, THEN REWRITTEN WHOLE -- THERE IS NO    00000140
000150* INDEXED ACCESS METHOD ON THIS BOX FOR THE LEDGER FILES.         00000150
000160*                                                                 00000160
000170***************************************************************** 00000170
000180                                                                  00000180
000190*                                                                 00000190
000200* Order-request file record description:                          00000200
000210*     0    1    1    2    2    3    3    4    4    5    5    6    00000210
000220* ....5....0....5....0....5....0....5....0....5....0....5....0....00000220
000230*                                                                 00000230
000240* *  <== an asterisk in the action code is a comment record       00000240
000250* CREATE ---key---- -side-- --size------ -price-----              00000250
000260*                   BUY/SELL                                      00000260
000270* CANCEL ---key---- (order id, admin flag)                        00000270
000280* MATCH  ---key---- (order id, admin only)                        00000280
000290* QUERY  ---key---- (customer id, start/end date)                 00000290
000300* LSTAST ---key---- (customer id, asset name filter, +ve-only sw) 00000300
000310* GETAST ---key---- (customer id, asset id or asset name)         00000310
000320* INIT   ---key---- (customer id, bootstrap amount)               00000320
000330*                                                                 00000330
000340* THE ADMIN FLAG RIDING IN THE CANCEL AND MATCH ROWS IS THE       00000340
000350* SAME BYTE (REQ-CALLER-ADMIN-SW IN REQREC) -- CANCEL HAS ALWAYS  00000350
000360* HONORED IT AS AN OWNER-OR-ADMIN OVERRIDE; MATCH DID NOT UNTIL   00000360
000370* THE 220 REWRITE BELOW (SEE THE 23-05-11 CHANGE-LOG ENTRY).      00000370
000380***************************************************************** 00000380
000390 IDENTIFICATION DIVISION.                                         00000390
000400 PROGRAM-ID. ORDLDGR.                                             00000400
000410 AUTHOR. R. HALVERSEN.                                            00000410
000420 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00000420
000430 DATE-WRITTEN. 11/02/88.                                          00000430
000440 DATE-COMPILED.                                                   00000440
000450 SECURITY. CONFIDENTIAL - CUSTOMER FINANCIAL DATA.                00000450
000460***************************************************************** 00000460
000470*                                                                 00000470
000480* CHANGE LOG                                                      00000480
000490*                                                                 00000490
000500* 88-11-02  R.HALVERSEN   ORIGINAL VERSION -- INVENTORY POSITION  00000500
000510*                         RECONCILIATION JOB (PREDECESSOR OF      00000510
000520*                         THIS PROGRAM, LONG SINCE RETIRED).      00000520
000530* 91-03-19  R.HALVERSEN   RECAST AS THE CUSTOMER ASSET LEDGER     00000530
000540*                         UPDATE, KEYED BY CUSTOMER/ASSET.        00000540
000550* 98-11-30  D.PELLETIER   Y2K REMEDIATION -- CREATE-DATE WIDENED  00000550
000560*                         TO 4-DIGIT CENTURY, ACCEPT CHANGED TO   00000560
000570*                         YYYYMMDD FORM.  SEE ALSO ORDREC.        00000570
000580* 99-01-08  D.PELLETIER   Y2K -- REGRESSION FIX, DATE COMPARE ON  00000580
000590*                         QUERY ACTION WAS STILL 2-DIGIT.         00000590
000600* 04-06-21  T.OKONKWO     MAJOR REWRITE FOR THE ORDER AND ASSET   00000600
000610*                         LEDGER CONVERSION PROJECT (REQUEST      00000610
000620*                         #3390).  ADDED THE ORDER LEDGER FILE,   00000620
000630*                         THE RESERVE/RELEASE/SETTLE LOGIC AND    00000630
000640*                         THE CONTROL-BREAK REPORT.  CALLS OUT    00000640
000650*                         TO ORDSORT1 FOR THE REPORT SORT.        00000650
000660* 11-09-14  T.OKONKWO     ADDED LSTAST, GETAST AND INIT ACTIONS   00000660
000670*                         (REQUEST #4471) SO THE NIGHTLY LEDGER   00000670
000680*                         JOB CAN ALSO SERVICE THE NEW ACCOUNT-   00000680
000690*                         OPENING BATCH.                          00000690
000700* 15-02-27  T.OKONKWO     FIX -- MATCH ACTION WAS DECREMENTING    00000700
000710*                         TRY USABLE-SIZE A SECOND TIME ON BUY    00000710
000720*                         SETTLEMENT.  RESERVATION IS RELEASED    00000720
000730*                         AT CREATE TIME ONLY (PROBLEM #5528).    00000730
000740* 22-08-03  V.ANSARI      ADDED PER-CUSTOMER SETTLED-NOTIONAL     00000740
000750*                         TOTAL TO THE CONTROL-BREAK REPORT.      00000750
000760* 23-05-11  V.ANSARI      MATCH ACTION HAD NO ADMIN CHECK -- ANY  00000760
000770*                         CALLER COULD SETTLE ANY PENDING ORDER.  00000770
000780*                         ADDED THE SAME OWNER/ADMIN GUARD SHAPE  00000780
000790*                         CANCEL ALREADY USED (REQUEST #5590).    00000790
000800*                         ALSO FIXED THE LSTAST NAME FILTER TO    00000800
000810*                         FOLD CASE BEFORE COMPARING (REQUEST     00000810
000820*                         #6014).  PER THE AUDIT TEAM'S           00000820
000830*                         DOCUMENTATION-STANDARDS FINDING ON THIS 00000830
000840*                         JOB STREAM, ALSO WALKED EVERY PARAGRAPH 00000840
000850*                         ADDING A REMARK BESIDE EACH STATEMENT.  00000850
000860*                         SEE THE 23-11-14 ENTRY BELOW -- THAT    00000860
000870*                         TURNED OUT TO BE THE WRONG FIX.         00000870
000880* 23-11-14  V.ANSARI      SECOND AUDIT PASS REJECTED THE 23-05-11 00000880
000890*                         REMARK-PER-STATEMENT STYLE -- A COMMENT 00000890
000900*                         THAT JUST RE-SPELLS THE MOVE/PERFORM ON 00000900
000910*                         THE NEXT LINE ROTS AS SOON AS THE LINE  00000910
000920*                         CHANGES AND HIDES THE COMMENTS THAT DO  00000920
000930*                         CARRY INFORMATION.  PULLED ALL OF THOSE 00000930
000940*                         REMARKS BACK OUT; THE PARAGRAPH BANNERS 00000940
000950*                         AND THE NOTES BESIDE THE RESERVE/       00000950
000960*                         RELEASE/SETTLE AND CANCEL-LATCH LOGIC   00000960
000970*                         CARRY THE DOCUMENTATION LOAD INSTEAD.   00000970
000980* 24-02-19  V.ANSARI      FIX -- 231-DEFAULT-DATE-RANGE SUBTRACT- 00000980
000990*                         ED 100000000 FROM CURRENT-DATE-8 TO GET 00000990
001000*                         THE "TEN YEARS BACK" DEFAULT START      00001000
001010*                         DATE -- THAT IS TEN YEARS OF *DAYS*,    00001010
001020*                         NOT TEN YEARS OFF THE CCYY PORTION.  ON 00001020
001030*                         AN 8-BYTE UNSIGNED CCYYMMDD FIELD THE   00001030
001040*                         COMPUTE WENT NEGATIVE AND STORED        00001040
001050*                         GARBAGE INTO WS-DEFAULT-START-DATE ON   00001050
001060*                         EVERY QUERY THAT LEFT START-DATE BLANK  00001060
001070*                         (PROBLEM #6180).  THE CCYY PORTION ONLY 00001070
001080*                         NEEDS TO MOVE BACK 10, SO THE OFFSET IS 00001080
001090*                         100000 (10 X 10000), NOT 100000000.     00001090
001100***************************************************************** 00001100
001110 ENVIRONMENT DIVISION.                                            00001110
001120 CONFIGURATION SECTION.                                           00001120
001130 SOURCE-COMPUTER. IBM-390.                                        00001130
001140 OBJECT-COMPUTER. IBM-390.                                        00001140
001150 SPECIAL-NAMES.                                                   00001150
001160     C01 IS TOP-OF-FORM.                                          00001160
001170 INPUT-OUTPUT SECTION.                                            00001170
001180 FILE-CONTROL.                                                    00001180
001190                                                                  00001190
001200     SELECT ORDER-FILE ASSIGN TO ORDFILE                          00001200
001210         ACCESS IS SEQUENTIAL                                     00001210
001220         FILE STATUS  IS  WS-ORDFILE-STATUS.                      00001220
001230                                                                  00001230
001240     SELECT ORDER-FILE-OUT ASSIGN TO ORDOUT                       00001240
001250         ACCESS IS SEQUENTIAL                                     00001250
001260         FILE STATUS  IS  WS-ORDOUT-STATUS.                       00001260
001270                                                                  00001270
001280     SELECT ASSET-FILE ASSIGN TO ASTFILE                          00001280
001290         ACCESS IS SEQUENTIAL                                     00001290
001300         FILE STATUS  IS  WS-ASTFILE-STATUS.                      00001300
001310                                                                  00001310
001320     SELECT ASSET-FILE-OUT ASSIGN TO ASTOUT                       00001320
001330         ACCESS IS SEQUENTIAL                                     00001330
001340         FILE STATUS  IS  WS-ASTOUT-STATUS.                       00001340
001350                                                                  00001350
001360     SELECT ORDER-REQUEST-FILE ASSIGN TO REQFILE                  00001360
001370         FILE STATUS  IS  WS-REQFILE-STATUS.                      00001370
001380                                                                  00001380
001390     SELECT REPORT-FILE      ASSIGN TO ORDRPT                     00001390
001400         FILE STATUS  IS  WS-REPORT-STATUS.                       00001400
001410                                                                  00001410
001420***************************************************************** 00001420
001430 DATA DIVISION.                                                   00001430
001440 FILE SECTION.                                                    00001440
001450                                                                  00001450
001460***************************************************************** 00001460
001470*    THE ORDER LEDGER, INBOUND SIDE.  ONE RECORD PER OPEN, MATCHED00001470
001480*    OR CANCELED ORDER -- LOADED WHOLE INTO WS-ORDER-TABLE BY 706 00001480
001490*    AND NEVER RE-READ FROM DISK AFTER THAT.                      00001490
001500***************************************************************** 00001500
001510 FD  ORDER-FILE                                                   00001510
001520     RECORDING MODE IS F.                                         00001520
001530*    ORDREC.cpy IS THE ONE-TRUE-LAYOUT FOR AN ORDER ROW --        00001530
001540*    SEE THE RECORD MAP IN THE HEADER COMMENT ABOVE FOR THE       00001540
001550*    CREATE/CANCEL/MATCH/QUERY REQUEST FIELDS THAT FEED IT.       00001550
001560 COPY ORDREC REPLACING ==:TAG:== BY ==ORD==.                      00001560
001570                                                                  00001570
001580***************************************************************** 00001580
001590*    THE ORDER LEDGER, OUTBOUND SIDE.  REWRITTEN WHOLE FROM       00001590
001600*    WS-ORDER-TABLE BY 785 AT END OF RUN -- SAME RECORD LAYOUT AS 00001600
001610*    ORDER-FILE, DIFFERENT DDNAME SO THE JOB STEP CAN COPY THE    00001610
001620*    OUTPUT BACK OVER THE INPUT AFTERWARD.                        00001620
001630***************************************************************** 00001630
001640 FD  ORDER-FILE-OUT                                               00001640
001650     RECORDING MODE IS F.                                         00001650
001660*    SAME COPYBOOK, :TAG: REPLACED SO INBOUND AND OUTBOUND        00001660
001670*    FIELD NAMES DO NOT COLLIDE IN THE FILE SECTION.              00001670
001680 COPY ORDREC REPLACING ==:TAG:== BY ==ORDOUT==.                   00001680
001690                                                                  00001690
001700***************************************************************** 00001700
001710*    THE ASSET LEDGER, INBOUND SIDE.  CARRIES BOTH SECURITY       00001710
001720*    HOLDINGS AND THE CUSTOMER'S TRY CASH ROW UNDER THE SAME      00001720
001730*    RECORD LAYOUT -- LOADED WHOLE INTO WS-ASSET-TABLE BY 705.    00001730
001740***************************************************************** 00001740
001750 FD  ASSET-FILE                                                   00001750
001760     RECORDING MODE IS F.                                         00001760
001770*    ASTREC.cpy -- ONE LAYOUT SERVES BOTH A SECURITY HOLDING      00001770
001780*    ROW AND THE CUSTOMER'S TRY CASH ROW; ASSET-NAME OF           00001780
001790*    'TRY       ' IS THE CASH-ROW CONVENTION THROUGHOUT.          00001790
001800 COPY ASTREC REPLACING ==:TAG:== BY ==AST==.                      00001800
001810                                                                  00001810
001820***************************************************************** 00001820
001830*    THE ASSET LEDGER, OUTBOUND SIDE.  REWRITTEN WHOLE FROM       00001830
001840*    WS-ASSET-TABLE BY 780 AT END OF RUN.                         00001840
001850***************************************************************** 00001850
001860 FD  ASSET-FILE-OUT                                               00001860
001870     RECORDING MODE IS F.                                         00001870
001880*    SAME COPYBOOK, OUTBOUND TAG -- SEE ORDER-FILE-OUT ABOVE.     00001880
001890 COPY ASTREC REPLACING ==:TAG:== BY ==ASTOUT==.                   00001890
001900                                                                  00001900
001910***************************************************************** 00001910
001920*    THE DRIVING TRANSACTION FILE.  ONE RECORD PER REQUESTED      00001920
001930*    ACTION (CREATE/CANCEL/MATCH/QUERY/LSTAST/GETAST/INIT) --     00001930
001940*    SEE REQREC FOR THE SHARED, ACTION-CODE-DRIVEN LAYOUT.        00001940
001950***************************************************************** 00001950
001960 FD  ORDER-REQUEST-FILE                                           00001960
001970     RECORDING MODE IS F.                                         00001970
001980*    REQREC.cpy -- THE ONLY COPYBOOK NOT :TAG:-REPLACED SINCE     00001980
001990*    THE REQUEST FILE IS READ-ONLY, NEVER REWRITTEN.              00001990
002000 COPY REQREC.                                                     00002000
002010                                                                  00002010
002020***************************************************************** 00002020
002030*    THE PRINTED CONTROL-BREAK AND STATISTICS REPORT.  132-BYTE   00002030
002040*    PRINT LINE, ONE FLAT PIC X(132) RECORD -- ALL OF THE HEADER, 00002040
002050*    DETAIL AND TOTAL-LINE GROUPS ARE REDEFINED OVER IT.          00002050
002060***************************************************************** 00002060
002070 FD  REPORT-FILE                                                  00002070
002080     RECORDING MODE IS F.                                         00002080
002090 01  REPORT-RECORD              PIC X(132).                       00002090
002100                                                                  00002100
002110***************************************************************** 00002110
002120 WORKING-STORAGE SECTION.                                         00002120
002130***************************************************************** 00002130
002140*                                                                 00002140
002150***************************************************************** 00002150
002160*    TODAY'S DATE/TIME, ACCEPTED ONCE AT THE TOP OF 000-MAIN AND  00002160
002170*    REDEFINED BELOW INTO CENTURY/YEAR/MONTH/DAY AND HOUR/MINUTE/ 00002170
002180*    SECOND PIECES FOR THE REPORT HEADER.                         00002180
002190***************************************************************** 00002190
002200 01  SYSTEM-DATE-AND-TIME.                                        00002200
002210     05  CURRENT-DATE-8          PIC 9(8).                        00002210
002220         10  CURRENT-CC-YY REDEFINES CURRENT-DATE-8.              00002220
002230             15  CURRENT-CENT    PIC 9(2).                        00002230
002240             15  CURRENT-YY      PIC 9(2).                        00002240
002250             15  CURRENT-MM      PIC 9(2).                        00002250
002260             15  CURRENT-DD      PIC 9(2).                        00002260
002270     05  CURRENT-TIME-6          PIC 9(6).                        00002270
002280         10  CURRENT-HH REDEFINES CURRENT-TIME-6.                 00002280
002290             15  CURRENT-HR      PIC 9(2).                        00002290
002300             15  CURRENT-MN      PIC 9(2).                        00002300
002310             15  CURRENT-SC      PIC 9(2).                        00002310
002320     05  FILLER                  PIC X(04).                       00002320
002330*                                                                 00002330
002340***************************************************************** 00002340
002350*    FILE-STATUS BYTES, SWITCHES AND SCRATCH LOOKUP/AMOUNT FIELDS 00002350
002360*    USED ACROSS MORE THAN ONE PARAGRAPH.  KEPT SEPARATE FROM     00002360
002370*    WORK-VARIABLES BELOW SINCE THESE ARE TOUCHED ON EVERY        00002370
002380*    REQUEST, NOT JUST ON QUERY/REPORT PROCESSING.                00002380
002390***************************************************************** 00002390
002400 01  WS-FIELDS.                                                   00002400
002410     05  WS-ORDFILE-STATUS       PIC X(2)  VALUE SPACES.          00002410
002420     05  WS-ORDOUT-STATUS        PIC X(2)  VALUE SPACES.          00002420
002430     05  WS-ASTFILE-STATUS       PIC X(2)  VALUE SPACES.          00002430
002440     05  WS-ASTOUT-STATUS        PIC X(2)  VALUE SPACES.          00002440
002450     05  WS-REQFILE-STATUS       PIC X(2)  VALUE SPACES.          00002450
002460     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00002460
002470     05  WS-REQ-EOF              PIC X     VALUE 'N'.             00002470
002480         88  REQUEST-FILE-EOF    VALUE 'Y'.                       00002480
002490     05  WS-REQ-OK               PIC X     VALUE 'N'.             00002490
002500     05  WS-ASSET-FOUND-SW       PIC X     VALUE 'N'.             00002500
002510         88  WS-ASSET-FOUND      VALUE 'Y'.                       00002510
002520     05  WS-ORDER-FOUND-SW       PIC X     VALUE 'N'.             00002520
002530         88  WS-ORDER-FOUND      VALUE 'Y'.                       00002530
002540     05  WS-RESERVE-SHORT-SW     PIC X     VALUE 'N'.             00002540
002550     05  WS-NEXT-ORDER-ID        PIC 9(9)  COMP  VALUE 1.         00002550
002560     05  WS-NEXT-ASSET-ID        PIC 9(9)  COMP  VALUE 1.         00002560
002570     05  WS-LOOKUP-CUSTOMER-ID   PIC 9(9).                        00002570
002580     05  WS-LOOKUP-ASSET-NAME    PIC X(10).                       00002580
002590*    UPPER-CASED WORK FIELDS FOR THE LSTAST NAME FILTER --        00002590
002600*    REQUEST #6014, "AAPL" MUST MATCH "aapl" ON THE INBOUND       00002600
002610*    REQUEST RECORD.  INSPECT ... CONVERTING, NOT AN INTRINSIC    00002610
002620*    FUNCTION, PER SHOP STANDARD.                                 00002620
002630     05  WS-FILTER-ASSET-NAME    PIC X(10).                       00002630
002640     05  WS-COMPARE-ASSET-NAME   PIC X(10).                       00002640
002650     05  WS-LOOKUP-ORDER-ID      PIC 9(9).                        00002650
002660     05  WS-RESERVE-AMOUNT       PIC S9(11)V9(4) COMP-3.          00002660
002670     05  WS-RELEASE-AMOUNT       PIC S9(11)V9(4) COMP-3.          00002670
002680     05  WS-NOTIONAL             PIC S9(11)V9(4) COMP-3.          00002680
002690     05  FILLER                  PIC X(04).                       00002690
002700*                                                                 00002700
002710***************************************************************** 00002710
002720*    TABLE SUBSCRIPTS, THE QUERY DATE-RANGE DEFAULTS AND THE      00002720
002730*    CONTROL-BREAK ACCUMULATORS USED BY 850/851/855.              00002730
002740***************************************************************** 00002740
002750 01  WORK-VARIABLES.                                              00002750
002760     05  TAB-IX                  PIC S9(9) COMP  VALUE 0.         00002760
002770     05  BRK-IX                  PIC S9(9) COMP  VALUE 0.         00002770
002780     05  WS-DEFAULT-START-DATE   PIC 9(8)        VALUE 0.         00002780
002790     05  WS-DEFAULT-END-DATE     PIC 9(8)        VALUE 0.         00002790
002800     05  WS-BRK-CUSTOMER-ID      PIC 9(9)        VALUE 0.         00002800
002810     05  WS-BRK-ORDER-COUNT      PIC S9(9) COMP  VALUE 0.         00002810
002820     05  WS-BRK-NOTIONAL         PIC S9(11)V9(4) COMP-3.          00002820
002830     05  WS-GRAND-ORDER-COUNT    PIC S9(9) COMP  VALUE 0.         00002830
002840     05  WS-GRAND-NOTIONAL       PIC S9(11)V9(4) COMP-3.          00002840
002850     05  FILLER                  PIC X(04).                       00002850
002860*                                                                 00002860
002870***************************************************************** 00002870
002880*    REQUEST/PROCESSED COUNTERS FOR THE 860 STATISTICS FOOTER --  00002880
002890*    TWO COUNTERS PER ACTION CODE, ONE PAIR PER ACTION, PLUS THE  00002890
002900*    OVERALL REQUEST AND ERROR COUNTS AT THE TOP.                 00002900
002910***************************************************************** 00002910
002920 01  REPORT-TOTALS.                                               00002920
002930     05  NUM-REQ-RECS            PIC S9(9)   COMP  VALUE +0.      00002930
002940     05  NUM-REQ-ERRORS          PIC S9(9)   COMP  VALUE +0.      00002940
002950     05  NUM-CREATE-REQUESTS     PIC S9(9)   COMP  VALUE +0.      00002950
002960     05  NUM-CREATE-PROCESSED    PIC S9(9)   COMP  VALUE +0.      00002960
002970     05  NUM-CANCEL-REQUESTS     PIC S9(9)   COMP  VALUE +0.      00002970
002980     05  NUM-CANCEL-PROCESSED    PIC S9(9)   COMP  VALUE +0.      00002980
002990     05  NUM-MATCH-REQUESTS      PIC S9(9)   COMP  VALUE +0.      00002990
003000     05  NUM-MATCH-PROCESSED     PIC S9(9)   COMP  VALUE +0.      00003000
003010     05  NUM-QUERY-REQUESTS      PIC S9(9)   COMP  VALUE +0.      00003010
003020     05  NUM-QUERY-PROCESSED     PIC S9(9)   COMP  VALUE +0.      00003020
003030     05  NUM-LSTAST-REQUESTS     PIC S9(9)   COMP  VALUE +0.      00003030
003040     05  NUM-LSTAST-PROCESSED    PIC S9(9)   COMP  VALUE +0.      00003040
003050     05  NUM-GETAST-REQUESTS     PIC S9(9)   COMP  VALUE +0.      00003050
003060     05  NUM-GETAST-PROCESSED    PIC S9(9)   COMP  VALUE +0.      00003060
003070     05  NUM-INIT-REQUESTS       PIC S9(9)   COMP  VALUE +0.      00003070
003080     05  NUM-INIT-PROCESSED      PIC S9(9)   COMP  VALUE +0.      00003080
003090*    -REQUESTS COUNTS EVERY RECORD SEEN FOR THAT ACTION CODE;     00003090
003100*    -PROCESSED COUNTS ONLY THE ONES 100-PROCESS-REQUESTS DID     00003100
003110*    NOT ROUTE TO 299-REPORT-BAD-REQUEST.  THE GAP BETWEEN THE    00003110
003120*    TWO IS THE PER-ACTION ERROR COUNT PRINTED BY 860.            00003120
003130     05  FILLER                  PIC X(04).                       00003130
003140*                                                                 00003140
003150***************************************************************** 00003150
003160*    IN-STORAGE MASTER TABLES -- SEE 705/706 FOR THE EXTRACT      00003160
003170*    AND 780/785 FOR THE REWRITE.  KEEP FIELDS IN SYNC WITH       00003170
003180*    ORDREC/ASTREC -- THEY ARE HAND-CARRIED HERE, NOT COPIED,     00003180
003190*    SO A TABLE ENTRY CAN NEST INSIDE THE OCCURS CLAUSE.          00003190
003200***************************************************************** 00003200
003210*    ORDER LEDGER IN STORAGE.  WS-ORDER-COUNT IS THE HIGH-WATER   00003210
003220*    SUBSCRIPT INTO WS-ORDER-TABLE; THE TABLE ITSELF IS BUILT BY  00003220
003230*    706 AT START OF RUN AND APPENDED TO BY 900-INSERT-ORDER-ROW  00003230
003240*    AS NEW ORDERS ARE CREATED DURING THE RUN.                    00003240
003250***************************************************************** 00003250
003260 01  WS-ORDER-COUNT              PIC S9(9) COMP  VALUE 0.         00003260
003270 01  WS-ORDER-TABLE.                                              00003270
003280     05  WS-ORDER-TAB-ENTRY OCCURS 1 TO 3000 TIMES                00003280
003290                 DEPENDING ON WS-ORDER-COUNT                      00003290
003300                 INDEXED BY WS-ORD-IX.                            00003300
003310         10  WS-ORD-ORDER-ID         PIC 9(09).                   00003310
003320         10  WS-ORD-CUSTOMER-ID      PIC 9(09).                   00003320
003330         10  WS-ORD-ASSET-NAME       PIC X(10).                   00003330
003340         10  WS-ORD-ORDER-SIDE       PIC X(04).                   00003340
003350         10  WS-ORD-SIZE             PIC S9(9)V9(4) COMP-3.       00003350
003360         10  WS-ORD-PRICE            PIC S9(9)V9(4) COMP-3.       00003360
003370***************************************************************** 00003370
003380*    THREE-WAY LIFECYCLE FLAG -- PENDING AT CREATE, THEN EITHER   00003380
003390*    MATCHED (SETTLED, SEE 220/350/360) OR CANCELED (SEE 210).    00003390
003400*    THERE IS NO WAY BACK TO PENDING ONCE LEFT.                   00003400
003410***************************************************************** 00003410
003420         10  WS-ORD-STATUS           PIC X(08).                   00003420
003430             88  WS-ORD-IS-PENDING   VALUE 'PENDING '.            00003430
003440             88  WS-ORD-IS-MATCHED   VALUE 'MATCHED '.            00003440
003450             88  WS-ORD-IS-CANCELED  VALUE 'CANCELED'.            00003450
003460         10  WS-ORD-CREATE-DATE      PIC 9(08).                   00003460
003470         10  WS-ORD-CREATE-TIME      PIC 9(06).                   00003470
003480***************************************************************** 00003480
003490*    MINOR SORT KEY BUILT BY 845/846 -- CUSTOMER-ID MAJOR,        00003490
003500*    STATUS-RANK MIDDLE (MATCHED ORDERS FIRST WITHIN A CUSTOMER), 00003500
003510*    ORDER-ID MINOR.  WS-ORD-SORT-KEY IS THE FLAT 19-BYTE VIEW    00003510
003520*    ORDSORT1 ACTUALLY COMPARES.                                  00003520
003530***************************************************************** 00003530
003540         10  WS-ORD-SORT-GROUP.                                   00003540
003550             15  WS-ORD-SORT-CUST    PIC 9(09).                   00003550
003560             15  WS-ORD-SORT-STAT-RK PIC 9(01).                   00003560
003570             15  WS-ORD-SORT-OID     PIC 9(09).                   00003570
003580         10  WS-ORD-SORT-KEY REDEFINES WS-ORD-SORT-GROUP          00003580
003590                                 PIC X(19).                       00003590
003600*                                                                 00003600
003610***************************************************************** 00003610
003620*    ASSET LEDGER IN STORAGE -- HOLDINGS AND TRY CASH ROWS BOTH,  00003620
003630*    SAME SHAPE AS WS-ORDER-COUNT/WS-ORDER-TABLE ABOVE.           00003630
003640***************************************************************** 00003640
003650 01  WS-ASSET-COUNT              PIC S9(9) COMP  VALUE 0.         00003650
003660 01  WS-ASSET-TABLE.                                              00003660
003670     05  WS-ASSET-TAB-ENTRY OCCURS 1 TO 2000 TIMES                00003670
003680                 DEPENDING ON WS-ASSET-COUNT                      00003680
003690                 INDEXED BY WS-AST-IX.                            00003690
003700         10  WS-AST-CUSTOMER-ID      PIC 9(09).                   00003700
003710         10  WS-AST-ASSET-NAME       PIC X(10).                   00003710
003720         10  WS-AST-ASSET-ID         PIC 9(09).                   00003720
003730         10  WS-AST-SIZE             PIC S9(11)V9(4) COMP-3.      00003730
003740***************************************************************** 00003740
003750*    USABLE-SIZE IS TOTAL SIZE LESS WHATEVER IS RESERVED AGAINST  00003750
003760*    OPEN PENDING ORDERS (SEE 330).  A NEW ORDER CAN ONLY BE      00003760
003770*    CREATED AGAINST USABLE-SIZE, NEVER AGAINST THE RAW TOTAL --  00003770
003780*    OTHERWISE THE SAME CASH OR SHARE COULD BACK TWO ORDERS AT    00003780
003790*    ONCE.                                                        00003790
003800***************************************************************** 00003800
003810         10  WS-AST-USABLE-SIZE      PIC S9(11)V9(4) COMP-3.      00003810
003820*                                                                 00003820
003830***************************************************************** 00003830
003840*        *******************                                     000003840
003850*            report lines                                        000003850
003860*        *******************                                     000003860
003870***************************************************************** 00003870
003880 01  ERR-MSG-BAD-REQUEST.                                         00003880
003890     05  FILLER PIC X(31)                                        000003890
003900                  VALUE 'Error Processing Request.     '.        000003900
003910     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00003910
003920     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00003920
003930*    ERR-MSG-DATA1/DATA2 ARE FILLED IN BY WHATEVER PARAGRAPH      00003930
003940*    CALLS 299 -- THE TEXT CHANGES PER FAILURE BUT THE 132-BYTE   00003940
003950*    LINE LAYOUT NEVER DOES, SO THE REPORT COLUMNS STAY ALIGNED   00003950
003960*    EVEN WHEN A RUN IS NOTHING BUT ERROR LINES.                  00003960
003970***************************************************************** 00003970
003980*    REPORT BANNER LINE -- RUN DATE/TIME, WRITTEN ONCE BY 800.    00003980
003990***************************************************************** 00003990
004000 01  RPT-HEADER1.                                                 00004000
004010     05  FILLER                     PIC X(40)                    000004010
004020               VALUE 'ORDER LEDGER CONTROL REPORT       DATE: '.  00004020
004030     05  RPT-MM                     PIC 99.                      000004030
004040     05  FILLER                     PIC X     VALUE '/'.         000004040
004050     05  RPT-DD                     PIC 99.                      000004050
004060     05  FILLER                     PIC X     VALUE '/'.         000004060
004070     05  RPT-YY                     PIC 99.                      000004070
004080     05  FILLER                     PIC X(20)                    000004080
004090                    VALUE ' (mm/dd/yy)   TIME: '.                000004090
004100     05  RPT-HH                     PIC 99.                      000004100
004110     05  FILLER                     PIC X     VALUE ':'.         000004110
004120     05  RPT-MIN                    PIC 99.                      000004120
004130     05  FILLER                     PIC X     VALUE ':'.         000004130
004140     05  RPT-SS                     PIC 99.                      000004140
004150     05  FILLER                     PIC X(55) VALUE SPACES.      000004150
004160***************************************************************** 00004160
004170*    COLUMN HEADINGS FOR THE ORDER-DETAIL LINES, WRITTEN ONCE BY  00004170
004180*    800 IMMEDIATELY AFTER THE BANNER.                            00004180
004190***************************************************************** 00004190
004200 01  RPT-COL-HDR1.                                                00004200
004210     05  FILLER PIC X(11) VALUE 'ORDER-ID   '.                   000004210
004220     05  FILLER PIC X(11) VALUE 'ASSET-NAME '.                   000004220
004230     05  FILLER PIC X(06) VALUE 'SIDE  '.                        000004230
004240     05  FILLER PIC X(15) VALUE 'SIZE           '.                00004240
004250     05  FILLER PIC X(15) VALUE 'PRICE          '.                00004250
004260     05  FILLER PIC X(09) VALUE 'STATUS   '.                     000004260
004270     05  FILLER PIC X(10) VALUE 'CREATE-DT '.                    000004270
004280     05  FILLER PIC X(55) VALUE SPACES.                          000004280
004290***************************************************************** 00004290
004300*    CUSTOMER-BREAK HEADING -- WRITTEN BY 851 EVERY TIME          00004300
004310*    WS-BRK-CUSTOMER-ID CHANGES, SO THE DETAIL LINES BELOW IT ON  00004310
004320*    THE PRINTED PAGE ALWAYS BELONG TO ONE CUSTOMER.              00004320
004330***************************************************************** 00004330
004340 01  RPT-CUST-HDR.                                                00004340
004350     05  FILLER              PIC X(17) VALUE 'CUSTOMER-ID: '.    000004350
004360     05  RPT-CUST-NUM        PIC 9(9).                           000004360
004370     05  FILLER              PIC X(106) VALUE SPACES.            000004370
004380***************************************************************** 00004380
004390*    ONE PRINT LINE PER ORDER, EMITTED BY 232-QUERY-ORDER-STEP    00004390
004400*    THROUGH 233 IN ORDER-ID SEQUENCE (ORDSORT1 PUT THE TABLE     00004400
004410*    IN THAT SEQUENCE BEFORE 850 EVER STARTS WRITING). COLUMN     00004410
004420*    WIDTHS MATCH RPT-COL-HDR1 ABOVE FIELD FOR FIELD -- CHANGE    00004420
004430*    ONE, CHANGE BOTH OR THE HEADINGS DRIFT OUT OF ALIGNMENT.     00004430
004440***************************************************************** 00004440
004450 01  RPT-ORDER-DETAIL.                                            00004450
004460     05  FILLER              PIC X(2)  VALUE SPACES.             000004460
004470     05  RPT-ORD-ID          PIC 9(9).                           000004470
004480     05  FILLER              PIC X(2)  VALUE SPACES.             000004480
004490     05  RPT-ORD-ASSET       PIC X(10).                          000004490
004500     05  FILLER              PIC X(1)  VALUE SPACES.             000004500
004510     05  RPT-ORD-SIDE        PIC X(4).                           000004510
004520     05  FILLER              PIC X(2)  VALUE SPACES.             000004520
004530     05  RPT-ORD-SIZE        PIC ZZZ,ZZZ,ZZ9.9999.                00004530
004540     05  FILLER              PIC X(1)  VALUE SPACES.             000004540
004550     05  RPT-ORD-PRICE       PIC ZZZ,ZZZ,ZZ9.9999.                00004550
004560     05  FILLER              PIC X(1)  VALUE SPACES.             000004560
004570     05  RPT-ORD-STATUS      PIC X(8).                           000004570
004580     05  FILLER              PIC X(1)  VALUE SPACES.             000004580
004590     05  RPT-ORD-DATE        PIC 9(8).                           000004590
004600     05  FILLER              PIC X(51) VALUE SPACES.             000004600
004610***************************************************************** 00004610
004620*    ONE LINE PER CUSTOMER, WRITTEN BY 855-WRITE-CUST-TOTAL WHEN  00004620
004630*    851 SEES THE BREAK.  COUNT AND NOTIONAL ARE MATCHED-ORDER    00004630
004640*    ONLY -- PENDING AND CANCELED ORDERS DO NOT ADD TO EITHER.    00004640
004650***************************************************************** 00004650
004660 01  RPT-CUST-TOTAL.                                              00004660
004670     05  FILLER              PIC X(17) VALUE '   CUSTOMER TOT: '. 00004670
004680     05  RPT-CT-COUNT        PIC ZZZ,ZZ9  VALUE ZEROS.           000004680
004690     05  FILLER              PIC X(11) VALUE ' ORDERS,   '.      000004690
004700     05  RPT-CT-NOTIONAL     PIC ZZZ,ZZZ,ZZ9.9999.               000004700
004710     05  FILLER              PIC X(20) VALUE ' SETTLED NOTIONAL'. 00004710
004720     05  FILLER              PIC X(61) VALUE SPACES.             000004720
004730***************************************************************** 00004730
004740*    RUN-WIDE TOTAL, SAME SHAPE AS RPT-CUST-TOTAL ABOVE BUT       00004740
004750*    ACCUMULATED ACROSS EVERY CUSTOMER BREAK -- WRITTEN ONCE, AT  00004750
004760*    THE VERY END OF 850-REPORT-CONTROL-BREAK.                    00004760
004770***************************************************************** 00004770
004780 01  RPT-GRAND-TOTAL.                                             00004780
004790     05  FILLER              PIC X(17) VALUE '     GRAND TOTAL:'. 00004790
004800     05  RPT-GT-COUNT        PIC ZZZ,ZZ9  VALUE ZEROS.           000004800
004810     05  FILLER              PIC X(11) VALUE ' ORDERS,   '.      000004810
004820     05  RPT-GT-NOTIONAL     PIC ZZZ,ZZZ,ZZ9.9999.               000004820
004830     05  FILLER              PIC X(20) VALUE ' SETTLED NOTIONAL'. 00004830
004840     05  FILLER              PIC X(61) VALUE SPACES.             000004840
004850***************************************************************** 00004850
004860*    REQUEST-TYPE STATISTICS FOOTER -- FOUR HEADING LINES         00004860
004870*    (TITLE, TWO-LINE COLUMN CAPTION, UNDERSCORE RULE) FOLLOWED   00004870
004880*    BY ONE RPT-STATS-DETAIL LINE PER ACTION CODE, WRITTEN BY     00004880
004890*    860-REPORT-REQ-STATS AFTER THE LAST CUSTOMER BREAK.  THIS    00004890
004900*    IS THE ONLY PLACE THE ERROR COUNTS PER ACTION CODE SHOW UP   00004900
004910*    ON PAPER -- THEY ARE NOT BROKEN OUT ON THE DETAIL LINES.     00004910
004920***************************************************************** 00004920
004930 01  RPT-STATS-HDR1.                                              00004930
004940     05  FILLER PIC X(26) VALUE 'Request Totals:           '.    000004940
004950     05  FILLER PIC X(106) VALUE SPACES.                         000004950
004960 01  RPT-STATS-HDR2.                                              00004960
004970     05  FILLER PIC X(26) VALUE 'Request          Number of'.    000004970
004980     05  FILLER PIC X(28) VALUE '        Number        Number'.   00004980
004990     05  FILLER PIC X(78) VALUE SPACES.                          000004990
005000 01  RPT-STATS-HDR3.                                              00005000
005010     05  FILLER PIC X(26) VALUE 'Type          Requests    '.    000005010
005020     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   00005020
005030     05  FILLER PIC X(78) VALUE SPACES.                          000005030
005040 01  RPT-STATS-HDR4.                                              00005040
005050     05  FILLER PIC X(26) VALUE '-----------   ------------'.    000005050
005060     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   00005060
005070     05  FILLER PIC X(78) VALUE SPACES.                          000005070
005080 01  RPT-STATS-DETAIL.                                            00005080
005090     05  RPT-REQ             PIC X(10).                          000005090
005100     05  FILLER              PIC X(4)     VALUE SPACES.          000005100
005110     05  RPT-NUM-REQ         PIC ZZZ,ZZZ,ZZ9.                    000005110
005120     05  FILLER              PIC X(3)     VALUE SPACES.          000005120
005130     05  RPT-NUM-REQ-PROC    PIC ZZZ,ZZZ,ZZ9.                    000005130
005140     05  FILLER              PIC X(3)     VALUE SPACES.          000005140
005150     05  RPT-NUM-REQ-ERR     PIC ZZZ,ZZZ,ZZ9.                    000005150
005160     05  FILLER              PIC X(79)   VALUE SPACES.           000005160
005170*                                                                 00005170
005180                                                                  00005180
005190***************************************************************** 00005190
005200 PROCEDURE DIVISION.                                              00005200
005210***************************************************************** 00005210
005220                                                                  00005220
005230***************************************************************** 00005230
005240*    MAINLINE.  OPENS EVERYTHING, LOADS BOTH MASTERS INTO STORAGE,00005240
005250*    DRAINS THE REQUEST FILE ONE ACTION AT A TIME, REWRITES BOTH  00005250
005260*    MASTERS WHOLE, THEN RUNS THE CONTROL-BREAK REPORT AND THE    00005260
005270*    REQUEST-TYPE STATISTICS FOOTER BEFORE CLOSING DOWN.          00005270
005280***************************************************************** 00005280
005290*    SAME SKELETON AS THE OLD SAM3ABND UPDATE RUN -- OPEN, LOAD,  00005290
005300*    PROCESS-TRANSACTIONS-UNTIL-EOF, REWRITE, REPORT, CLOSE.      00005300
005310 000-MAIN.                                                        00005310
005320     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00005320
005330     ACCEPT CURRENT-TIME-6 FROM TIME.                             00005330
005340     DISPLAY 'ORDLDGR STARTED DATE = ' CURRENT-DATE-8.            00005340
005350     DISPLAY '              TIME = ' CURRENT-TIME-6.              00005350
005360                                                                  00005360
005370     PERFORM 700-OPEN-FILES.                                      00005370
005380     PERFORM 800-INIT-REPORT.                                     00005380
005390     PERFORM 705-LOAD-ASSET-TABLE.                                00005390
005400     PERFORM 706-LOAD-ORDER-TABLE.                                00005400
005410                                                                  00005410
005420     PERFORM 710-READ-REQUEST-FILE.                               00005420
005430     PERFORM 100-PROCESS-REQUESTS                                 00005430
005440             UNTIL REQUEST-FILE-EOF.                              00005440
005450                                                                  00005450
005460     PERFORM 780-WRITE-ASSET-TABLE.                               00005460
005470     PERFORM 785-WRITE-ORDER-TABLE.                               00005470
005480     PERFORM 845-BUILD-SORT-KEYS.                                 00005480
005490                                                                  00005490
005500*    ORDSORT1 IS A SEPARATE COMPILE UNIT, NOT AN INLINE SORT --   00005500
005510*    THE ORDER TABLE LIVES IN WS-ORDER-TABLE, NOT ON A SORT       00005510
005520*    WORK FILE, SO THE STANDARD SORT VERB DOES NOT APPLY HERE.    00005520
005530     CALL 'ORDSORT1' USING WS-ORDER-COUNT, WS-ORDER-TABLE.        00005530
005540     PERFORM 850-REPORT-CONTROL-BREAK.                            00005540
005550     PERFORM 860-REPORT-REQ-STATS.                                00005550
005560                                                                  00005560
005570     PERFORM 790-CLOSE-FILES.                                     00005570
005580     GOBACK.                                                      00005580
005590                                                                  00005590
005600***************************************************************** 00005600
005610*    ONE PASS OF THIS PARAGRAPH PER REQUEST RECORD.  THE ACTION   00005610
005620*    CODE PICKS ONE OF SEVEN HANDLERS; ANYTHING ELSE IS A BAD     00005620
005630*    REQUEST AND GOES TO THE ERROR REPORT INSTEAD OF ABENDING THE 00005630
005640*    RUN -- ONE BAD RECORD SHOULD NOT SINK THE WHOLE BATCH.       00005640
005650***************************************************************** 00005650
005660 100-PROCESS-REQUESTS.                                            00005660
005670     ADD +1 TO NUM-REQ-RECS.                                      00005670
005680     MOVE 'Y' TO WS-REQ-OK.                                       00005680
005690                                                                  00005690
005700     EVALUATE TRUE                                                00005700
005710        WHEN REQ-IS-CREATE                                        00005710
005720             PERFORM 200-PROCESS-CREATE-ORDER                     00005720
005730        WHEN REQ-IS-CANCEL                                        00005730
005740             PERFORM 210-PROCESS-CANCEL-ORDER                     00005740
005750        WHEN REQ-IS-MATCH                                         00005750
005760             PERFORM 220-PROCESS-MATCH-ORDER                      00005760
005770        WHEN REQ-IS-QUERY                                         00005770
005780             PERFORM 230-PROCESS-QUERY-ORDERS                     00005780
005790        WHEN REQ-IS-LSTAST                                        00005790
005800             PERFORM 240-PROCESS-LIST-ASSETS                      00005800
005810        WHEN REQ-IS-GETAST                                        00005810
005820             PERFORM 250-PROCESS-GET-ASSET                        00005820
005830        WHEN REQ-IS-INIT                                          00005830
005840             PERFORM 260-PROCESS-INIT-ASSETS                      00005840
005850        WHEN OTHER                                                00005850
005860             MOVE 'INVALID ACTION CODE:' TO ERR-MSG-DATA1         00005860
005870             MOVE REQ-ACTION-CODE        TO ERR-MSG-DATA2         00005870
005880             PERFORM 299-REPORT-BAD-REQUEST                       00005880
005890     END-EVALUATE.                                                00005890
005900     PERFORM 710-READ-REQUEST-FILE.                               00005900
005910                                                                  00005910
005920***************************************************************** 00005920
005930*    CREATE ORDER.  LOOKS UP THE ASSET ROW FOR THE SIDE BEING     00005930
005940*    TRADED, COMPUTES THE AMOUNT TO RESERVE (CASH FOR A BUY, THE  00005940
005950*    SECURITY ITSELF FOR A SELL), REJECTS ON INSUFFICIENT USABLE  00005950
005960*    BALANCE, AND APPENDS A NEW PENDING ORDER ROW.                00005960
005970***************************************************************** 00005970
005980 200-PROCESS-CREATE-ORDER.                                        00005980
005990     ADD +1 TO NUM-CREATE-REQUESTS.                               00005990
006000     MOVE REQ-CUSTOMER-ID TO WS-LOOKUP-CUSTOMER-ID.               00006000
006010     IF REQ-SIDE-BUY                                              00006010
006020         MOVE 'TRY       ' TO WS-LOOKUP-ASSET-NAME                00006020
006030     ELSE                                                         00006030
006040         MOVE REQ-ASSET-NAME TO WS-LOOKUP-ASSET-NAME              00006040
006050     END-IF.                                                      00006050
006060     PERFORM 320-FIND-ASSET-ROW.                                  00006060
006070     IF NOT WS-ASSET-FOUND                                        00006070
006080         MOVE 'ASSET NOT FOUND ON CREATE:' TO ERR-MSG-DATA1       00006080
006090         MOVE REQ-ASSET-NAME TO ERR-MSG-DATA2                     00006090
006100         PERFORM 299-REPORT-BAD-REQUEST                           00006100
006110     ELSE                                                         00006110
006120         PERFORM 330-COMPUTE-RESERVATION                          00006120
006130         IF WS-RESERVE-SHORT-SW = 'Y'                             00006130
006140             MOVE 'INSUFFICIENT FUNDS ON CREATE:' TO ERR-MSG-DATA100006140
006150             MOVE REQ-ASSET-NAME TO ERR-MSG-DATA2                 00006150
006160             PERFORM 299-REPORT-BAD-REQUEST                       00006160
006170         ELSE                                                     00006170
006180             SUBTRACT WS-RESERVE-AMOUNT                           00006180
006190                 FROM WS-AST-USABLE-SIZE(WS-AST-IX)               00006190
006200             PERFORM 900-INSERT-ORDER-ROW                         00006200
006210             ADD +1 TO NUM-CREATE-PROCESSED                       00006210
006220         END-IF                                                   00006220
006230     END-IF.                                                      00006230
006240                                                                  00006240
006250***************************************************************** 00006250
006260*    CANCEL ORDER.  ONLY THE OWNING CUSTOMER OR AN ADMIN CALLER   00006260
006270*    MAY CANCEL, AND ONLY WHILE THE ORDER IS STILL PENDING.  THE  00006270
006280*    RESERVATION TAKEN AT CREATE TIME IS HANDED BACK TO THE       00006280
006290*    ASSET ROW'S USABLE-SIZE BY 340-RELEASE-RESERVATION.          00006290
006300***************************************************************** 00006300
006310 210-PROCESS-CANCEL-ORDER.                                        00006310
006320     ADD +1 TO NUM-CANCEL-REQUESTS.                               00006320
006330     MOVE REQ-ORDER-ID TO WS-LOOKUP-ORDER-ID.                     00006330
006340     PERFORM 310-FIND-ORDER-ROW.                                  00006340
006350     IF NOT WS-ORDER-FOUND                                        00006350
006360         MOVE 'ORDER NOT FOUND ON CANCEL:' TO ERR-MSG-DATA1       00006360
006370         MOVE REQ-ORDER-ID TO ERR-MSG-DATA2                       00006370
006380         PERFORM 299-REPORT-BAD-REQUEST                           00006380
006390     ELSE                                                         00006390
006400       IF NOT REQ-CALLER-IS-ADMIN                                 00006400
006410          AND REQ-CUSTOMER-ID NOT = WS-ORD-CUSTOMER-ID(WS-ORD-IX) 00006410
006420         MOVE 'NOT AUTHORIZED TO CANCEL:  ' TO ERR-MSG-DATA1      00006420
006430         MOVE REQ-ORDER-ID TO ERR-MSG-DATA2                       00006430
006440         PERFORM 299-REPORT-BAD-REQUEST                           00006440
006450       ELSE                                                       00006450
006460*    A MATCHED OR ALREADY-CANCELED ORDER CANNOT BE CANCELED       00006460
006470*    AGAIN -- THE STATUS 88-LEVELS ARE A ONE-WAY LATCH (SEE THE   00006470
006480*    ORDER-TABLE COMMENT UNDER WS-ORD-STATUS).                    00006480
006490         IF NOT WS-ORD-IS-PENDING(WS-ORD-IX)                      00006490
006500             MOVE 'ORDER NOT PENDING, CANCEL: ' TO ERR-MSG-DATA1  00006500
006510             MOVE REQ-ORDER-ID TO ERR-MSG-DATA2                   00006510
006520             PERFORM 299-REPORT-BAD-REQUEST                       00006520
006530         ELSE                                                     00006530
006540             SET WS-ORD-IS-CANCELED(WS-ORD-IX) TO TRUE            00006540
006550             PERFORM 340-RELEASE-RESERVATION                      00006550
006560             ADD +1 TO NUM-CANCEL-PROCESSED                       00006560
006570         END-IF                                                   00006570
006580       END-IF                                                     00006580
006590     END-IF.                                                      00006590
006600                                                                  00006600
006610***************************************************************** 00006610
006620*    MATCH IS THE SETTLEMENT ACTION -- IT MOVES REAL VALUE        00006620
006630*    BETWEEN THE CASH ROW AND THE TRADED-ASSET ROW, SO IT IS      00006630
006640*    RESTRICTED TO THE ADMIN CALLER THE SAME WAY THE ORIGINAL     00006640
006650*    SAM3ABND UPDATE RUN RESTRICTED "FORCE" TRANSACTIONS TO THE   00006650
006660*    NIGHT-SHIFT OPERATOR ID (REQUEST #5590, V.ANSARI).           00006660
006670***************************************************************** 00006670
006680 220-PROCESS-MATCH-ORDER.                                         00006680
006690     ADD +1 TO NUM-MATCH-REQUESTS.                                00006690
006700     MOVE REQ-ORDER-ID TO WS-LOOKUP-ORDER-ID.                     00006700
006710     PERFORM 310-FIND-ORDER-ROW.                                  00006710
006720     IF NOT WS-ORDER-FOUND                                        00006720
006730         MOVE 'ORDER NOT FOUND ON MATCH:  ' TO ERR-MSG-DATA1      00006730
006740         MOVE REQ-ORDER-ID TO ERR-MSG-DATA2                       00006740
006750         PERFORM 299-REPORT-BAD-REQUEST                           00006750
006760     ELSE                                                         00006760
006770*      MATCH-ELIGIBILITY CHECK 1 OF 2 -- CALLER MUST BE ADMIN.    00006770
006780       IF NOT REQ-CALLER-IS-ADMIN                                 00006780
006790         MOVE 'NOT AUTHORIZED TO MATCH:    ' TO ERR-MSG-DATA1     00006790
006800         MOVE REQ-ORDER-ID TO ERR-MSG-DATA2                       00006800
006810         PERFORM 299-REPORT-BAD-REQUEST                           00006810
006820       ELSE                                                       00006820
006830*        MATCH-ELIGIBILITY CHECK 2 OF 2 -- ORDER STILL PENDING.   00006830
006840         IF NOT WS-ORD-IS-PENDING(WS-ORD-IX)                      00006840
006850             MOVE 'ORDER NOT PENDING, MATCH:  ' TO ERR-MSG-DATA1  00006850
006860             MOVE REQ-ORDER-ID TO ERR-MSG-DATA2                   00006860
006870             PERFORM 299-REPORT-BAD-REQUEST                       00006870
006880         ELSE                                                     00006880
006890             SET WS-ORD-IS-MATCHED(WS-ORD-IX) TO TRUE             00006890
006900*            BUY SETTLEMENT ADDS TO THE HOLDING AND DEBITS CASH;  00006900
006910*            SELL SETTLEMENT DOES THE OPPOSITE -- SEE 350/360.    00006910
006920             IF WS-ORD-ORDER-SIDE(WS-ORD-IX) = 'BUY '             00006920
006930                 PERFORM 350-SETTLE-BUY-ORDER                     00006930
006940             ELSE                                                 00006940
006950                 PERFORM 360-SETTLE-SELL-ORDER                    00006950
006960             END-IF                                               00006960
006970             ADD +1 TO NUM-MATCH-PROCESSED                        00006970
006980         END-IF                                                   00006980
006990       END-IF                                                     00006990
007000     END-IF.                                                      00007000
007010                                                                  00007010
007020***************************************************************** 00007020
007030*    QUERY ORDERS.  LISTS EVERY ORDER FOR THE REQUESTING CUSTOMER 00007030
007040*    WHOSE CREATE-DATE FALLS INSIDE THE (POSSIBLY DEFAULTED) DATE 00007040
007050*    RANGE.  SEE 231 FOR THE DEFAULTING RULE AND 232 FOR THE      00007050
007060*    ACTUAL TABLE SCAN.                                           00007060
007070***************************************************************** 00007070
007080 230-PROCESS-QUERY-ORDERS.                                        00007080
007090     ADD +1 TO NUM-QUERY-REQUESTS.                                00007090
007100     PERFORM 231-DEFAULT-DATE-RANGE.                              00007100
007110     SET WS-ORD-IX TO 1.                                          00007110
007120     PERFORM 232-QUERY-ORDER-STEP                                 00007120
007130             UNTIL WS-ORD-IX > WS-ORDER-COUNT.                    00007130
007140     ADD +1 TO NUM-QUERY-PROCESSED.                               00007140
007150                                                                  00007150
007160***************************************************************** 00007160
007170*    A ZERO START-DATE ON THE REQUEST MEANS "TEN YEARS BACK"; A   00007170
007180*    ZERO END-DATE MEANS "THROUGH TODAY."  THIS MATCHES THE OLD   00007180
007190*    CUSTOMER-ACTIVITY QUERY'S OPEN-ENDED-RANGE CONVENTION.       00007190
007200***************************************************************** 00007200
007210 231-DEFAULT-DATE-RANGE.                                          00007210
007220     IF REQ-START-DATE = 0                                        00007220
007230         COMPUTE WS-DEFAULT-START-DATE =                          00007230
007240                 CURRENT-DATE-8 - 100000                          00007240
007250     ELSE                                                         00007250
007260         MOVE REQ-START-DATE TO WS-DEFAULT-START-DATE             00007260
007270     END-IF.                                                      00007270
007280     IF REQ-END-DATE = 0                                          00007280
007290         MOVE CURRENT-DATE-8 TO WS-DEFAULT-END-DATE               00007290
007300     ELSE                                                         00007300
007310         MOVE REQ-END-DATE TO WS-DEFAULT-END-DATE                 00007310
007320     END-IF.                                                      00007320
007330                                                                  00007330
007340***************************************************************** 00007340
007350*    ONE PASS PER ORDER-TABLE ROW.  CUSTOMER-ID MUST MATCH AND    00007350
007360*    CREATE-DATE MUST FALL IN [WS-DEFAULT-START-DATE,             00007360
007370*    WS-DEFAULT-END-DATE] INCLUSIVE.                              00007370
007380***************************************************************** 00007380
007390 232-QUERY-ORDER-STEP.                                            00007390
007400     IF WS-ORD-CUSTOMER-ID(WS-ORD-IX) = REQ-CUSTOMER-ID           00007400
007410        AND WS-ORD-CREATE-DATE(WS-ORD-IX) >= WS-DEFAULT-START-DATE00007410
007420        AND WS-ORD-CREATE-DATE(WS-ORD-IX) <= WS-DEFAULT-END-DATE  00007420
007430         PERFORM 233-WRITE-QUERY-DETAIL                           00007430
007440     END-IF.                                                      00007440
007450     SET WS-ORD-IX UP BY 1.                                       00007450
007460                                                                  00007460
007470***************************************************************** 00007470
007480*    FORMATS ONE ORDER-DETAIL REPORT LINE.  SHARED BY THE QUERY   00007480
007490*    ACTION AND BY THE END-OF-RUN CONTROL-BREAK REPORT (850) --   00007490
007500*    ONE DETAIL-LINE LAYOUT FOR BOTH USES, NOT TWO.               00007500
007510***************************************************************** 00007510
007520 233-WRITE-QUERY-DETAIL.                                          00007520
007530     MOVE WS-ORD-ORDER-ID(WS-ORD-IX)    TO RPT-ORD-ID.            00007530
007540     MOVE WS-ORD-ASSET-NAME(WS-ORD-IX)  TO RPT-ORD-ASSET.         00007540
007550     MOVE WS-ORD-ORDER-SIDE(WS-ORD-IX)  TO RPT-ORD-SIDE.          00007550
007560     MOVE WS-ORD-SIZE(WS-ORD-IX)        TO RPT-ORD-SIZE.          00007560
007570     MOVE WS-ORD-PRICE(WS-ORD-IX)       TO RPT-ORD-PRICE.         00007570
007580     MOVE WS-ORD-STATUS(WS-ORD-IX)      TO RPT-ORD-STATUS.        00007580
007590     MOVE WS-ORD-CREATE-DATE(WS-ORD-IX) TO RPT-ORD-DATE.          00007590
007600     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL.                   00007600
007610                                                                  00007610
007620***************************************************************** 00007620
007630*    LIST ASSETS (LSTAST).  WALKS THE ASSET TABLE FOR ROWS OWNED  00007630
007640*    BY THE REQUESTING CUSTOMER; 242 APPLIES THE OPTIONAL NAME    00007640
007650*    AND POSITIVE-ONLY FILTERS BEFORE A ROW IS PRINTED.           00007650
007660***************************************************************** 00007660
007670 240-PROCESS-LIST-ASSETS.                                         00007670
007680     ADD +1 TO NUM-LSTAST-REQUESTS.                               00007680
007690     SET WS-AST-IX TO 1.                                          00007690
007700     PERFORM 241-LIST-ASSET-STEP                                  00007700
007710             UNTIL WS-AST-IX > WS-ASSET-COUNT.                    00007710
007720     ADD +1 TO NUM-LSTAST-PROCESSED.                              00007720
007730                                                                  00007730
007740***************************************************************** 00007740
007750*    ONE PASS PER ASSET-TABLE ROW.  OWNERSHIP TEST FIRST (CHEAP), 00007750
007760*    THEN THE FILTER TEST (242) BEFORE THE DETAIL LINE IS WRITTEN.00007760
007770***************************************************************** 00007770
007780 241-LIST-ASSET-STEP.                                             00007780
007790     IF WS-AST-CUSTOMER-ID(WS-AST-IX) = REQ-CUSTOMER-ID           00007790
007800         PERFORM 242-ASSET-PASSES-FILTER                          00007800
007810         IF WS-REQ-OK = 'Y'                                       00007810
007820             PERFORM 243-WRITE-ASSET-DETAIL                       00007820
007830         END-IF                                                   00007830
007840         MOVE 'Y' TO WS-REQ-OK                                    00007840
007850     END-IF.                                                      00007850
007860     SET WS-AST-IX UP BY 1.                                       00007860
007870                                                                  00007870
007880***************************************************************** 00007880
007890*    TWO INDEPENDENT FILTERS, BOTH OPTIONAL ON THE REQUEST RECORD:00007890
007900*      1) ASSET-NAME, CASE-INSENSITIVE EXACT MATCH (REQUEST #6014,00007900
007910*         "aapl" ON THE WIRE MUST HIT THE "AAPL" ROW) --          00007910
007920*         WS-FILTER-ASSET-NAME/WS-COMPARE-ASSET-NAME ARE FOLDED   00007920
007930*         TO UPPERCASE WITH INSPECT ... CONVERTING BEFORE THE     00007930
007940*         COMPARE, NOT FUNCTION UPPER-CASE, PER SHOP STANDARD.    00007940
007950*      2) POSITIVE-ONLY-SW, WHICH DROPS ZERO/NEGATIVE HOLDINGS.   00007950
007960***************************************************************** 00007960
007970 242-ASSET-PASSES-FILTER.                                         00007970
007980     MOVE 'Y' TO WS-REQ-OK.                                       00007980
007990     MOVE REQ-ASSET-NAME               TO WS-FILTER-ASSET-NAME.   00007990
008000     INSPECT WS-FILTER-ASSET-NAME                                 00008000
008010         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00008010
008020                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00008020
008030     MOVE WS-AST-ASSET-NAME(WS-AST-IX) TO WS-COMPARE-ASSET-NAME.  00008030
008040     INSPECT WS-COMPARE-ASSET-NAME                                00008040
008050         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00008050
008060                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00008060
008070     IF REQ-ASSET-NAME NOT = SPACES                               00008070
008080        AND WS-FILTER-ASSET-NAME NOT = WS-COMPARE-ASSET-NAME      00008080
008090         MOVE 'N' TO WS-REQ-OK                                    00008090
008100     END-IF.                                                      00008100
008110     IF REQ-POSITIVE-ONLY                                         00008110
008120        AND WS-AST-SIZE(WS-AST-IX) NOT > 0                        00008120
008130         MOVE 'N' TO WS-REQ-OK                                    00008130
008140     END-IF.                                                      00008140
008150                                                                  00008150
008160***************************************************************** 00008160
008170*    FORMATS ONE ASSET-DETAIL LINE.  REUSES THE ORDER-DETAIL      00008170
008180*    REPORT-LINE GROUP (RPT-ORDER-DETAIL) SINCE THE COLUMN LAYOUT 00008180
008190*    IS THE SAME WIDTH -- SIDE/PRICE/DATE ARE LEFT BLANK.         00008190
008200***************************************************************** 00008200
008210 243-WRITE-ASSET-DETAIL.                                          00008210
008220     MOVE WS-AST-ASSET-ID(WS-AST-IX)     TO RPT-ORD-ID.           00008220
008230     MOVE WS-AST-ASSET-NAME(WS-AST-IX)   TO RPT-ORD-ASSET.        00008230
008240     MOVE SPACES                         TO RPT-ORD-SIDE.         00008240
008250     MOVE WS-AST-SIZE(WS-AST-IX)         TO RPT-ORD-SIZE.         00008250
008260     MOVE WS-AST-USABLE-SIZE(WS-AST-IX)  TO RPT-ORD-PRICE.        00008260
008270     MOVE 'ASSET   '                     TO RPT-ORD-STATUS.       00008270
008280     MOVE 0                              TO RPT-ORD-DATE.        000008280
008290     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL.                   00008290
008300                                                                  00008300
008310***************************************************************** 00008310
008320*    GET ASSET (GETAST).  THE REQUEST CARRIES EITHER AN ASSET-ID  00008320
008330*    OR AN ASSET-NAME -- WHICHEVER IS NON-ZERO/NON-SPACE DRIVES   00008330
008340*    THE LOOKUP.  ASSET-NAME LOOKUPS GO THROUGH THE ORDINARY      00008340
008350*    320-FIND-ASSET-ROW KEYED SEARCH; ASSET-ID LOOKUPS NEED THEIR 00008350
008360*    OWN SCAN (251/252) SINCE THE TABLE IS NOT KEYED BY ID.       00008360
008370***************************************************************** 00008370
008380 250-PROCESS-GET-ASSET.                                           00008380
008390     ADD +1 TO NUM-GETAST-REQUESTS.                               00008390
008400     MOVE REQ-CUSTOMER-ID TO WS-LOOKUP-CUSTOMER-ID.               00008400
008410     MOVE REQ-ASSET-NAME  TO WS-LOOKUP-ASSET-NAME.                00008410
008420     PERFORM 320-FIND-ASSET-ROW.                                  00008420
008430     IF NOT WS-ASSET-FOUND                                        00008430
008440        AND REQ-ASSET-ID NOT = 0                                  00008440
008450         PERFORM 251-FIND-ASSET-BY-ID                             00008450
008460     END-IF.                                                      00008460
008470     IF NOT WS-ASSET-FOUND                                        00008470
008480         MOVE 'ASSET NOT FOUND ON GETAST: ' TO ERR-MSG-DATA1      00008480
008490         MOVE REQ-ASSET-NAME TO ERR-MSG-DATA2                     00008490
008500         PERFORM 299-REPORT-BAD-REQUEST                           00008500
008510     ELSE                                                         00008510
008520         PERFORM 243-WRITE-ASSET-DETAIL                           00008520
008530         ADD +1 TO NUM-GETAST-PROCESSED                           00008530
008540     END-IF.                                                      00008540
008550                                                                  00008550
008560***************************************************************** 00008560
008570*    LINEAR SCAN BY ASSET-ID.  THE TABLE IS APPEND-ORDER, NOT     00008570
008580*    ID-ORDER, SO THIS CANNOT SHORT-CIRCUIT ON A HIGH COMPARE --  00008580
008590*    IT HAS TO WALK EVERY ROW UNTIL FOUND OR EXHAUSTED.           00008590
008600***************************************************************** 00008600
008610 251-FIND-ASSET-BY-ID.                                            00008610
008620     SET WS-AST-IX TO 1.                                          00008620
008630     MOVE 'N' TO WS-ASSET-FOUND-SW.                               00008630
008640     PERFORM 252-FIND-BY-ID-STEP                                  00008640
008650             UNTIL WS-AST-IX > WS-ASSET-COUNT                     00008650
008660                OR WS-ASSET-FOUND.                                00008660
008670                                                                  00008670
008680***************************************************************** 00008680
008690*    ONE COMPARE PER PASS AGAINST WS-LOOKUP-ORDER-ID, WHICH       00008690
008700*    DOUBLES AS THE ASSET-ID SEARCH ARGUMENT HERE (SEE 250).      00008700
008710***************************************************************** 00008710
008720 252-FIND-BY-ID-STEP.                                             00008720
008730     IF WS-AST-ASSET-ID(WS-AST-IX) = REQ-ASSET-ID                 00008730
008740         MOVE 'Y' TO WS-ASSET-FOUND-SW                            00008740
008750     ELSE                                                         00008750
008760         SET WS-AST-IX UP BY 1                                    00008760
008770     END-IF.                                                      00008770
008780                                                                  00008780
008790***************************************************************** 00008790
008800*    INIT (BOOTSTRAP).  CREATES THE CUSTOMER'S TRY CASH ROW IF    00008800
008810*    AND ONLY IF ONE DOES NOT ALREADY EXIST.  RUNNING INIT TWICE  00008810
008820*    FOR THE SAME CUSTOMER MUST BE A SILENT NO-OP, NOT A DUPLICATE00008820
008830*    ROW -- 320-FIND-ASSET-ROW'S FOUND-SWITCH DOES THE IDEMPOTENCY00008830
008840*    CHECK, SAME AS A MASTER-FILE "ADD OF AN EXISTING KEY" ON THE 00008840
008850*    OLD CUSTOMER-UPDATE JOB.                                     00008850
008860***************************************************************** 00008860
008870 260-PROCESS-INIT-ASSETS.                                         00008870
008880     ADD +1 TO NUM-INIT-REQUESTS.                                 00008880
008890     MOVE REQ-CUSTOMER-ID TO WS-LOOKUP-CUSTOMER-ID.               00008890
008900     MOVE 'TRY       '    TO WS-LOOKUP-ASSET-NAME.                00008900
008910     PERFORM 320-FIND-ASSET-ROW.                                  00008910
008920     IF NOT WS-ASSET-FOUND                                        00008920
008930         PERFORM 900-INSERT-ASSET-ROW                             00008930
008940         MOVE REQ-AMOUNT TO WS-AST-SIZE(WS-AST-IX)                00008940
008950         MOVE REQ-AMOUNT TO WS-AST-USABLE-SIZE(WS-AST-IX)         00008950
008960     END-IF.                                                      00008960
008970     ADD +1 TO NUM-INIT-PROCESSED.                                00008970
008980                                                                  00008980
008990***************************************************************** 00008990
009000*    COMMON ERROR-REPORT PARAGRAPH.  BUMPS THE ERROR COUNTER AND  00009000
009010*    WRITES ONE LINE TO THE REPORT FILE FROM WHATEVER THE CALLER  00009010
009020*    LEFT IN ERR-MSG-DATA1/ERR-MSG-DATA2 -- SAME SHARED-ERROR-LINE00009020
009030*    IDIOM AS THE OLD TRANSACTION-EDIT REPORT.                    00009030
009040***************************************************************** 00009040
009050 299-REPORT-BAD-REQUEST.                                          00009050
009060     ADD +1 TO NUM-REQ-ERRORS.                                    00009060
009070     MOVE 'N' TO WS-REQ-OK.                                       00009070
009080     WRITE REPORT-RECORD FROM ERR-MSG-BAD-REQUEST AFTER 2.        00009080
009090                                                                  00009090
009100***************************************************************** 00009100
009110*    LOOKUP / COMPUTE HELPER PARAGRAPHS                           00009110
009120***************************************************************** 00009120
009130*    BOTH LOOKUPS BELOW ARE LINEAR SCANS -- FINE AT THE VOLUMES   00009130
009140*    THIS BOOK RUNS (A FEW THOUSAND ROWS PER MASTER); AN INDEXED  00009140
009150*    SEARCH WAS NOT WORTH THE CODE ON A JOB THIS SIZE.            00009150
009160*    KEYED LOOKUP OF WS-ORDER-TABLE BY ORDER-ID.  SETS            00009160
009170*    WS-ORDER-FOUND-SW AND LEAVES WS-ORD-IX POINTING AT THE ROW   00009170
009180*    ON A HIT.  CALLERS MUST CHECK WS-ORDER-FOUND BEFORE USING    00009180
009190*    WS-ORD-IX -- ON A MISS THE INDEX IS LEFT PAST THE END OF     00009190
009200*    THE TABLE.                                                   00009200
009210***************************************************************** 00009210
009220 310-FIND-ORDER-ROW.                                              00009220
009230     MOVE 'N' TO WS-ORDER-FOUND-SW.                               00009230
009240     SET WS-ORD-IX TO 1.                                          00009240
009250     PERFORM 311-FIND-ORDER-STEP                                  00009250
009260             UNTIL WS-ORD-IX > WS-ORDER-COUNT                     00009260
009270                OR WS-ORDER-FOUND.                                00009270
009280                                                                  00009280
009290***************************************************************** 00009290
009300*    ONE COMPARE PER PASS.  STOPS EARLY ON A HIT BY DRIVING THE   00009300
009310*    INDEX PAST WS-ORDER-COUNT, WHICH SATISFIES THE PERFORM ...   00009310
009320*    UNTIL TEST IN 310 WITHOUT A SEPARATE FOUND TEST IN THE LOOP. 00009320
009330***************************************************************** 00009330
009340 311-FIND-ORDER-STEP.                                             00009340
009350     IF WS-ORD-ORDER-ID(WS-ORD-IX) = WS-LOOKUP-ORDER-ID           00009350
009360         MOVE 'Y' TO WS-ORDER-FOUND-SW                            00009360
009370     ELSE                                                         00009370
009380         SET WS-ORD-IX UP BY 1                                    00009380
009390     END-IF.                                                      00009390
009400                                                                  00009400
009410***************************************************************** 00009410
009420*    KEYED LOOKUP OF WS-ASSET-TABLE BY CUSTOMER-ID/ASSET-NAME --  00009420
009430*    THE SAME COMPOSITE KEY ASTREC.cpy DEFINES FOR THE MASTER     00009430
009440*    FILE ITSELF.  ALSO DOUBLES AS THE IDEMPOTENCY CHECK FOR INIT 00009440
009450*    AND THE FIRST-TRADE BOOTSTRAP CHECK FOR MATCH/SETTLEMENT.    00009450
009460***************************************************************** 00009460
009470 320-FIND-ASSET-ROW.                                              00009470
009480     MOVE 'N' TO WS-ASSET-FOUND-SW.                               00009480
009490     SET WS-AST-IX TO 1.                                          00009490
009500     PERFORM 321-FIND-ASSET-STEP                                  00009500
009510             UNTIL WS-AST-IX > WS-ASSET-COUNT                     00009510
009520                OR WS-ASSET-FOUND.                                00009520
009530                                                                  00009530
009540***************************************************************** 00009540
009550*    ONE COMPARE PER PASS AGAINST WS-LOOKUP-CUSTOMER-ID/          00009550
009560*    WS-LOOKUP-ASSET-NAME.  SAME EARLY-STOP TRICK AS 311.         00009560
009570***************************************************************** 00009570
009580 321-FIND-ASSET-STEP.                                             00009580
009590     IF WS-AST-CUSTOMER-ID(WS-AST-IX) = WS-LOOKUP-CUSTOMER-ID     00009590
009600        AND WS-AST-ASSET-NAME(WS-AST-IX) = WS-LOOKUP-ASSET-NAME   00009600
009610         MOVE 'Y' TO WS-ASSET-FOUND-SW                            00009610
009620     ELSE                                                         00009620
009630         SET WS-AST-IX UP BY 1                                    00009630
009640     END-IF.                                                      00009640
009650                                                                  00009650
009660***************************************************************** 00009660
009670*    RESERVATION MATH.  A BUY RESERVES SIZE TIMES PRICE OF CASH;  00009670
009680*    A SELL RESERVES THE SECURITY SIZE ITSELF (YOU CANNOT SELL    00009680
009690*    WHAT YOU HAVE NOT GOT).  EITHER WAY, IF THE RESERVE AMOUNT   00009690
009700*    EXCEEDS THE ASSET ROW'S USABLE-SIZE THE ORDER IS REJECTED    00009700
009710*    BEFORE ANY TABLE IS TOUCHED -- INSUFFICIENT-FUNDS IS AN      00009710
009720*    ALL-OR-NOTHING TEST, NOT A PARTIAL RESERVE.                  00009720
009730***************************************************************** 00009730
009740*    NEAREST-EVEN, NOT THE DEFAULT NEAREST-AWAY-FROM-ZERO ROUND,  00009740
009750*    IS USED ON EVERY NOTIONAL/RESERVATION COMPUTE IN THIS        00009750
009760*    PROGRAM SO REPEATED SETTLEMENT ROUNDING DOES NOT DRIFT THE   00009760
009770*    LEDGER HIGH OVER MANY TRADES (REQUEST #3390).                00009770
009780 330-COMPUTE-RESERVATION.                                         00009780
009790     MOVE 'N' TO WS-RESERVE-SHORT-SW.                             00009790
009800     IF REQ-SIDE-BUY                                              00009800
009810         COMPUTE WS-RESERVE-AMOUNT ROUNDED MODE IS NEAREST-EVEN   00009810
009820                 = REQ-SIZE * REQ-PRICE                           00009820
009830     ELSE                                                         00009830
009840         MOVE REQ-SIZE TO WS-RESERVE-AMOUNT                       00009840
009850     END-IF.                                                      00009850
009860     IF WS-AST-USABLE-SIZE(WS-AST-IX) < WS-RESERVE-AMOUNT         00009860
009870         MOVE 'Y' TO WS-RESERVE-SHORT-SW                          00009870
009880     END-IF.                                                      00009880
009890                                                                  00009890
009900***************************************************************** 00009900
009910*    REVERSES THE RESERVATION 330 TOOK AT CREATE TIME.  RUNS ON   00009910
009920*    CANCEL ONLY -- A MATCHED (SETTLED) ORDER'S RESERVATION IS    00009920
009930*    CONSUMED BY SETTLEMENT INSTEAD, NOT RELEASED (SEE 350/360).  00009930
009940***************************************************************** 00009940
009950 340-RELEASE-RESERVATION.                                         00009950
009960     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IX) TO WS-LOOKUP-CUSTOMER-ID. 00009960
009970     IF WS-ORD-ORDER-SIDE(WS-ORD-IX) = 'BUY '                     00009970
009980         MOVE 'TRY       ' TO WS-LOOKUP-ASSET-NAME                00009980
009990         COMPUTE WS-RELEASE-AMOUNT ROUNDED MODE IS NEAREST-EVEN   00009990
010000             = WS-ORD-SIZE(WS-ORD-IX) * WS-ORD-PRICE(WS-ORD-IX)   00010000
010010     ELSE                                                         00010010
010020         MOVE WS-ORD-ASSET-NAME(WS-ORD-IX) TO WS-LOOKUP-ASSET-NAME00010020
010030         MOVE WS-ORD-SIZE(WS-ORD-IX) TO WS-RELEASE-AMOUNT         00010030
010040     END-IF.                                                      00010040
010050     PERFORM 320-FIND-ASSET-ROW.                                  00010050
010060     IF WS-ASSET-FOUND                                            00010060
010070         ADD WS-RELEASE-AMOUNT                                    00010070
010080             TO WS-AST-USABLE-SIZE(WS-AST-IX)                     00010080
010090     END-IF.                                                      00010090
010100                                                                  00010100
010110***************************************************************** 00010110
010120*    BUY SETTLEMENT.  ADDS THE TRADED SIZE TO THE CUSTOMER'S      00010120
010130*    HOLDING IN THAT SECURITY (CREATING THE HOLDING ROW AT ZERO   00010130
010140*    IF THIS IS THE CUSTOMER'S FIRST TRADE OF IT), THEN DEBITS    00010140
010150*    THE CASH (TRY) ROW BY THE NOTIONAL.  THE RESERVATION TAKEN   00010150
010160*    AT CREATE TIME ALREADY REDUCED USABLE-SIZE ON THE CASH ROW,  00010160
010170*    SO ONLY THE TOTAL SIZE COLUMN MOVES HERE -- USABLE-SIZE WAS  00010170
010180*    SETTLED AT CREATE TIME, NOT NOW (REQUEST #5528).             00010180
010190***************************************************************** 00010190
010200 350-SETTLE-BUY-ORDER.                                            00010200
010210     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IX) TO WS-LOOKUP-CUSTOMER-ID. 00010210
010220     MOVE WS-ORD-ASSET-NAME(WS-ORD-IX)  TO WS-LOOKUP-ASSET-NAME.  00010220
010230     PERFORM 320-FIND-ASSET-ROW.                                  00010230
010240     IF NOT WS-ASSET-FOUND                                        00010240
010250         PERFORM 900-INSERT-ASSET-ROW                             00010250
010260         MOVE 0 TO WS-AST-SIZE(WS-AST-IX)                         00010260
010270         MOVE 0 TO WS-AST-USABLE-SIZE(WS-AST-IX)                  00010270
010280     END-IF.                                                      00010280
010290     ADD WS-ORD-SIZE(WS-ORD-IX) TO WS-AST-SIZE(WS-AST-IX).        00010290
010300     ADD WS-ORD-SIZE(WS-ORD-IX) TO WS-AST-USABLE-SIZE(WS-AST-IX). 00010300
010310     COMPUTE WS-NOTIONAL ROUNDED MODE IS NEAREST-EVEN             00010310
010320             = WS-ORD-SIZE(WS-ORD-IX) * WS-ORD-PRICE(WS-ORD-IX).  00010320
010330     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IX) TO WS-LOOKUP-CUSTOMER-ID. 00010330
010340     MOVE 'TRY       '                  TO WS-LOOKUP-ASSET-NAME.  00010340
010350     PERFORM 320-FIND-ASSET-ROW.                                  00010350
010360     IF WS-ASSET-FOUND                                            00010360
010370         SUBTRACT WS-NOTIONAL FROM WS-AST-SIZE(WS-AST-IX)         00010370
010380     END-IF.                                                      00010380
010390                                                                  00010390
010400***************************************************************** 00010400
010410*    SELL SETTLEMENT.  MIRROR IMAGE OF 350 -- THE SECURITY        00010410
010420*    HOLDING GOES DOWN BY THE TRADED SIZE (ITS RESERVATION WAS    00010420
010430*    ALREADY TAKEN OUT OF USABLE-SIZE AT CREATE TIME) AND THE     00010430
010440*    CASH (TRY) ROW IS CREDITED BY THE NOTIONAL, BOTH SIZE AND    00010440
010450*    USABLE-SIZE, SINCE THE PROCEEDS ARE IMMEDIATELY SPENDABLE.   00010450
010460***************************************************************** 00010460
010470 360-SETTLE-SELL-ORDER.                                           00010470
010480     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IX) TO WS-LOOKUP-CUSTOMER-ID. 00010480
010490     MOVE WS-ORD-ASSET-NAME(WS-ORD-IX)  TO WS-LOOKUP-ASSET-NAME.  00010490
010500     PERFORM 320-FIND-ASSET-ROW.                                  00010500
010510     IF WS-ASSET-FOUND                                            00010510
010520         SUBTRACT WS-ORD-SIZE(WS-ORD-IX)                          00010520
010530             FROM WS-AST-SIZE(WS-AST-IX)                          00010530
010540     END-IF.                                                      00010540
010550*    ONLY -SIZE MOVES ON THE SECURITY ROW HERE -- USABLE-SIZE     00010550
010560*    ALREADY DROPPED AT CREATE TIME (THE SELL RESERVATION), SO    00010560
010570*    TOUCHING IT AGAIN AT SETTLEMENT WOULD DOUBLE-COUNT IT.       00010570
010580     COMPUTE WS-NOTIONAL ROUNDED MODE IS NEAREST-EVEN             00010580
010590             = WS-ORD-SIZE(WS-ORD-IX) * WS-ORD-PRICE(WS-ORD-IX).  00010590
010600     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IX) TO WS-LOOKUP-CUSTOMER-ID. 00010600
010610     MOVE 'TRY       '                  TO WS-LOOKUP-ASSET-NAME.  00010610
010620     PERFORM 320-FIND-ASSET-ROW.                                  00010620
010630     IF WS-ASSET-FOUND                                            00010630
010640         ADD WS-NOTIONAL TO WS-AST-SIZE(WS-AST-IX)                00010640
010650         ADD WS-NOTIONAL TO WS-AST-USABLE-SIZE(WS-AST-IX)         00010650
010660     END-IF.                                                      00010660
010670                                                                  00010670
010680***************************************************************** 00010680
010690*    TABLE INSERT PARAGRAPHS -- APPENDED, NOT SORTED.  THE        00010690
010700*    ASSET TABLE IS PUT BACK INTO KEY SEQUENCE ON THE REWRITE     00010700
010710*    (785); THE ORDER TABLE IS SORTED BY ORDSORT1 FOR THE         00010710
010720*    REPORT ONLY -- THE OUTPUT FILE STAYS IN ORDER-ID SEQUENCE.   00010720
010730***************************************************************** 00010730
010740*    APPENDS A NEW ORDER ROW AT THE NEXT SUBSCRIPT AND HANDS OUT  00010740
010750*    THE NEXT SEQUENTIAL ORDER-ID.  NEW ROWS ALWAYS START PENDING.00010750
010760***************************************************************** 00010760
010770 900-INSERT-ORDER-ROW.                                            00010770
010780     ADD +1 TO WS-ORDER-COUNT.                                    00010780
010790     SET WS-ORD-IX TO WS-ORDER-COUNT.                             00010790
010800     MOVE WS-NEXT-ORDER-ID    TO WS-ORD-ORDER-ID(WS-ORD-IX).      00010800
010810     ADD +1 TO WS-NEXT-ORDER-ID.                                  00010810
010820     MOVE REQ-CUSTOMER-ID     TO WS-ORD-CUSTOMER-ID(WS-ORD-IX).   00010820
010830     MOVE REQ-ASSET-NAME      TO WS-ORD-ASSET-NAME(WS-ORD-IX).    00010830
010840     MOVE REQ-ORDER-SIDE      TO WS-ORD-ORDER-SIDE(WS-ORD-IX).    00010840
010850     MOVE REQ-SIZE            TO WS-ORD-SIZE(WS-ORD-IX).          00010850
010860     MOVE REQ-PRICE           TO WS-ORD-PRICE(WS-ORD-IX).         00010860
010870     SET WS-ORD-IS-PENDING(WS-ORD-IX) TO TRUE.                    00010870
010880     MOVE CURRENT-DATE-8      TO WS-ORD-CREATE-DATE(WS-ORD-IX).   00010880
010890     MOVE CURRENT-TIME-6      TO WS-ORD-CREATE-TIME(WS-ORD-IX).   00010890
010900*    WS-ORDER-TABLE'S 3000-ROW CEILING (SEE THE OCCURS CLAUSE     00010900
010910*    ABOVE) IS NOT CHECKED HERE -- A RUN THAT OVERFLOWS IT        00010910
010920*    ABENDS ON THE SUBSCRIPT RATHER THAN SILENTLY DROPPING AN     00010920
010930*    ORDER, WHICH THE SHOP CONSIDERS THE SAFER FAILURE MODE.      00010930
010940                                                                  00010940
010950***************************************************************** 00010950
010960*    APPENDS A NEW ASSET (HOLDING OR CASH) ROW AT ZERO SIZE.      00010960
010970*    CALLED FROM 260 (BOOTSTRAP) AND FROM 350 (FIRST-TIME TRADE   00010970
010980*    OF A SECURITY THE CUSTOMER HAS NOT HELD BEFORE).             00010980
010990***************************************************************** 00010990
011000 900-INSERT-ASSET-ROW.                                            00011000
011010     ADD +1 TO WS-ASSET-COUNT.                                    00011010
011020     SET WS-AST-IX TO WS-ASSET-COUNT.                             00011020
011030     MOVE WS-LOOKUP-CUSTOMER-ID TO WS-AST-CUSTOMER-ID(WS-AST-IX). 00011030
011040     MOVE WS-LOOKUP-ASSET-NAME  TO WS-AST-ASSET-NAME(WS-AST-IX).  00011040
011050     MOVE WS-NEXT-ASSET-ID      TO WS-AST-ASSET-ID(WS-AST-IX).    00011050
011060     ADD +1 TO WS-NEXT-ASSET-ID.                                  00011060
011070     MOVE 0 TO WS-AST-SIZE(WS-AST-IX).                            00011070
011080     MOVE 0 TO WS-AST-USABLE-SIZE(WS-AST-IX).                     00011080
011090     MOVE 'Y' TO WS-ASSET-FOUND-SW.                               00011090
011100                                                                  00011100
011110***************************************************************** 00011110
011120*    FILE I/O PARAGRAPHS                                         000011120
011130***************************************************************** 00011130
011140*    OPENS ALL SIX FILES.  ANY BAD OPEN FORCES END-OF-REQUEST-    00011140
011150*    FILE SO 000-MAIN FALLS STRAIGHT THROUGH TO CLOSE/GOBACK      00011150
011160*    RATHER THAN READING A FILE THAT NEVER OPENED.                00011160
011170***************************************************************** 00011170
011180 700-OPEN-FILES.                                                  00011180
011190*    ANY ONE OF THE THREE INPUT FILES FAILING TO OPEN SETS        00011190
011200*    WS-REQ-EOF SO 000-MAIN NEVER ENTERS THE MAIN READ LOOP --    00011200
011210*    IT FALLS THROUGH TO THE (EMPTY) REPORT AND A CLEAN CLOSE.    00011210
011220*    RETURN-CODE 16 TELLS THE JCL STEP THE RUN DID NOT COMPLETE.  00011220
011230     OPEN INPUT    ORDER-REQUEST-FILE                             00011230
011240                   ORDER-FILE                                     00011240
011250                   ASSET-FILE                                     00011250
011260          OUTPUT   ORDER-FILE-OUT                                 00011260
011270                   ASSET-FILE-OUT                                 00011270
011280                   REPORT-FILE.                                   00011280
011290     IF WS-ORDFILE-STATUS NOT = '00'                              00011290
011300       DISPLAY 'ERROR OPENING ORDER INPUT FILE. RC:'              00011300
011310               WS-ORDFILE-STATUS                                  00011310
011320       DISPLAY 'Terminating Program due to File Error'            00011320
011330       MOVE 16 TO RETURN-CODE                                     00011330
011340       MOVE 'Y' TO WS-REQ-EOF                                     00011340
011350     END-IF.                                                      00011350
011360     IF WS-ASTFILE-STATUS NOT = '00'                              00011360
011370       DISPLAY 'ERROR OPENING ASSET INPUT FILE. RC:'              00011370
011380               WS-ASTFILE-STATUS                                  00011380
011390       DISPLAY 'Terminating Program due to File Error'            00011390
011400       MOVE 16 TO RETURN-CODE                                     00011400
011410       MOVE 'Y' TO WS-REQ-EOF                                     00011410
011420     END-IF.                                                      00011420
011430     IF WS-REQFILE-STATUS NOT = '00'                              00011430
011440       DISPLAY 'ERROR OPENING REQUEST FILE. RC:' WS-REQFILE-STATUS00011440
011450       DISPLAY 'Terminating Program due to File Error'            00011450
011460       MOVE 16 TO RETURN-CODE                                     00011460
011470       MOVE 'Y' TO WS-REQ-EOF                                     00011470
011480     END-IF.                                                      00011480
011490                                                                  00011490
011500***************************************************************** 00011500
011510*    EXTRACT-INTO-STORAGE PASS FOR THE ASSET MASTER.  ALSO TRACKS 00011510
011520*    THE HIGHEST ASSET-ID SEEN SO WS-NEXT-ASSET-ID STARTS PAST    00011520
011530*    THE LAST ID ON THE FILE -- NO ID IS EVER REISSUED.           00011530
011540***************************************************************** 00011540
011550 705-LOAD-ASSET-TABLE.                                            00011550
011560     PERFORM 705-READ-ASSET-STEP THRU 705-READ-ASSET-STEP-EXIT    00011560
011570             UNTIL WS-ASTFILE-STATUS = '10'.                      00011570
011580                                                                  00011580
011590*    ONE READ, ONE TABLE APPEND, ONE HIGH-ID CHECK.               00011590
011600 705-READ-ASSET-STEP.                                             00011600
011610     READ ASSET-FILE INTO WS-ASSET-TAB-ENTRY(WS-ASSET-COUNT + 1). 00011610
011620     IF WS-ASTFILE-STATUS = '00'                                  00011620
011630         ADD +1 TO WS-ASSET-COUNT                                 00011630
011640         SET WS-AST-IX TO WS-ASSET-COUNT                          00011640
011650         IF WS-AST-ASSET-ID(WS-AST-IX) >= WS-NEXT-ASSET-ID        00011650
011660             COMPUTE WS-NEXT-ASSET-ID =                           00011660
011670                     WS-AST-ASSET-ID(WS-AST-IX) + 1               00011670
011680         END-IF                                                   00011680
011690     END-IF.                                                      00011690
011700 705-READ-ASSET-STEP-EXIT.                                        00011700
011710     EXIT.                                                        00011710
011720                                                                  00011720
011730***************************************************************** 00011730
011740*    EXTRACT-INTO-STORAGE PASS FOR THE ORDER MASTER.  SAME        00011740
011750*    HIGH-WATER-MARK ID TRICK AS 705, THIS TIME FOR ORDER-ID.     00011750
011760***************************************************************** 00011760
011770 706-LOAD-ORDER-TABLE.                                            00011770
011780     PERFORM 706-READ-ORDER-STEP THRU 706-READ-ORDER-STEP-EXIT    00011780
011790             UNTIL WS-ORDFILE-STATUS = '10'.                      00011790
011800                                                                  00011800
011810*    ONE READ, ONE TABLE APPEND, ONE HIGH-ID CHECK.               00011810
011820 706-READ-ORDER-STEP.                                             00011820
011830     READ ORDER-FILE INTO WS-ORDER-TAB-ENTRY(WS-ORDER-COUNT + 1). 00011830
011840     IF WS-ORDFILE-STATUS = '00'                                  00011840
011850         ADD +1 TO WS-ORDER-COUNT                                 00011850
011860         SET WS-ORD-IX TO WS-ORDER-COUNT                          00011860
011870         IF WS-ORD-ORDER-ID(WS-ORD-IX) >= WS-NEXT-ORDER-ID        00011870
011880             COMPUTE WS-NEXT-ORDER-ID =                           00011880
011890                     WS-ORD-ORDER-ID(WS-ORD-IX) + 1               00011890
011900         END-IF                                                   00011900
011910     END-IF.                                                      00011910
011920 706-READ-ORDER-STEP-EXIT.                                        00011920
011930     EXIT.                                                        00011930
011940                                                                  00011940
011950***************************************************************** 00011950
011960*    DRIVES THE MAIN LOOP.  A HARD READ ERROR (ANYTHING BUT 00    00011960
011970*    OR 10) IS REPORTED AS A BAD REQUEST AND TREATED AS EOF --    00011970
011980*    THE RUN FINISHES CLEAN RATHER THAN ABENDING MID-BATCH.       00011980
011990***************************************************************** 00011990
012000 710-READ-REQUEST-FILE.                                           00012000
012010     READ ORDER-REQUEST-FILE                                      00012010
012020       AT END MOVE 'Y' TO WS-REQ-EOF.                             00012020
012030     EVALUATE WS-REQFILE-STATUS                                   00012030
012040        WHEN '00'                                                 00012040
012050             CONTINUE                                             00012050
012060        WHEN '10'                                                 00012060
012070             MOVE 'Y' TO WS-REQ-EOF                               00012070
012080        WHEN OTHER                                                00012080
012090            MOVE 'ERROR ON REQUEST FILE READ. CODE:'              00012090
012100                        TO ERR-MSG-DATA1                          00012100
012110            MOVE WS-REQFILE-STATUS TO ERR-MSG-DATA2               00012110
012120            PERFORM 299-REPORT-BAD-REQUEST                        00012120
012130            MOVE 'Y' TO WS-REQ-EOF                                00012130
012140     END-EVALUATE.                                                00012140
012150                                                                  00012150
012160***************************************************************** 00012160
012170*    REWRITE-WHOLE PASS FOR THE ASSET MASTER.  WRITES BACK IN     00012170
012180*    TABLE (APPEND) ORDER -- THE FILE DOES NOT NEED TO BE IN      00012180
012190*    KEY SEQUENCE SINCE EVERY LOOKUP AGAINST IT IS A LINEAR SCAN. 00012190
012200***************************************************************** 00012200
012210 780-WRITE-ASSET-TABLE.                                           00012210
012220     SET WS-AST-IX TO 1.                                          00012220
012230     PERFORM 781-WRITE-ASSET-STEP                                 00012230
012240             UNTIL WS-AST-IX > WS-ASSET-COUNT.                    00012240
012250                                                                  00012250
012260*    MAPS ONE WS-AST- TABLE ROW ONTO THE ASTOUT- FD FIELDS.       00012260
012270 781-WRITE-ASSET-STEP.                                            00012270
012280     MOVE WS-AST-CUSTOMER-ID(WS-AST-IX) TO ASTOUT-CUSTOMER-ID.    00012280
012290     MOVE WS-AST-ASSET-NAME(WS-AST-IX)  TO ASTOUT-ASSET-NAME.     00012290
012300     MOVE WS-AST-ASSET-ID(WS-AST-IX)    TO ASTOUT-ASSET-ID.       00012300
012310     MOVE WS-AST-SIZE(WS-AST-IX)        TO ASTOUT-SIZE.           00012310
012320     MOVE WS-AST-USABLE-SIZE(WS-AST-IX) TO ASTOUT-USABLE-SIZE.    00012320
012330     WRITE ASTOUT-REC.                                            00012330
012340     SET WS-AST-IX UP BY 1.                                       00012340
012350                                                                  00012350
012360***************************************************************** 00012360
012370*    REWRITE-WHOLE PASS FOR THE ORDER MASTER.  WRITTEN IN TABLE   00012370
012380*    (APPEND/ORDER-ID) ORDER -- THE SORT ORDSORT1 PERFORMS IS     00012380
012390*    FOR THE REPORT ONLY AND NEVER TOUCHES THIS OUTPUT FILE.      00012390
012400***************************************************************** 00012400
012410*    ORDOUT/ASTOUT ARE COPIED BACK OVER ORDFILE/ASTFILE BY THE    00012410
012420*    JCL STEP THAT FOLLOWS THIS ONE -- ORDLDGR ITSELF NEVER       00012420
012430*    OVERWRITES ITS OWN INPUT WHILE IT IS STILL OPEN.             00012430
012440 785-WRITE-ORDER-TABLE.                                           00012440
012450     SET WS-ORD-IX TO 1.                                          00012450
012460     PERFORM 786-WRITE-ORDER-STEP                                 00012460
012470             UNTIL WS-ORD-IX > WS-ORDER-COUNT.                    00012470
012480                                                                  00012480
012490*    MAPS ONE WS-ORD- TABLE ROW ONTO THE ORDOUT- FD FIELDS.       00012490
012500 786-WRITE-ORDER-STEP.                                            00012500
012510     MOVE WS-ORD-ORDER-ID(WS-ORD-IX)    TO ORDOUT-ORDER-ID.       00012510
012520     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IX) TO ORDOUT-CUSTOMER-ID.    00012520
012530     MOVE WS-ORD-ASSET-NAME(WS-ORD-IX)  TO ORDOUT-ASSET-NAME.     00012530
012540     MOVE WS-ORD-ORDER-SIDE(WS-ORD-IX)  TO ORDOUT-ORDER-SIDE.     00012540
012550     MOVE WS-ORD-SIZE(WS-ORD-IX)        TO ORDOUT-SIZE.           00012550
012560     MOVE WS-ORD-PRICE(WS-ORD-IX)       TO ORDOUT-PRICE.          00012560
012570     MOVE WS-ORD-STATUS(WS-ORD-IX)      TO ORDOUT-STATUS.         00012570
012580     MOVE WS-ORD-CREATE-DATE(WS-ORD-IX) TO ORDOUT-CREATE-DATE.    00012580
012590     MOVE WS-ORD-CREATE-TIME(WS-ORD-IX) TO ORDOUT-CREATE-TIME.    00012590
012600     WRITE ORDOUT-REC.                                            00012600
012610     SET WS-ORD-IX UP BY 1.                                       00012610
012620                                                                  00012620
012630***************************************************************** 00012630
012640*    CLOSES ALL SIX FILES.  NO STATUS CHECKS ON CLOSE -- BY THE   00012640
012650*    TIME WE GET HERE THE RUN HAS ALREADY SUCCEEDED OR THE OPEN   00012650
012660*    CHECKS IN 700 HAVE ALREADY SENT US HOME EARLY.  A CLOSE      00012660
012670*    FAILURE THIS LATE WOULD NOT CHANGE WHAT WAS ALREADY WRITTEN, 00012670
012680*    SO THERE IS NOTHING USEFUL TO DO ABOUT ONE HERE.             00012680
012690***************************************************************** 00012690
012700 790-CLOSE-FILES.                                                 00012700
012710     CLOSE ORDER-REQUEST-FILE.                                    00012710
012720     CLOSE ORDER-FILE.                                            00012720
012730     CLOSE ORDER-FILE-OUT.                                        00012730
012740     CLOSE ASSET-FILE.                                            00012740
012750     CLOSE ASSET-FILE-OUT.                                        00012750
012760     CLOSE REPORT-FILE.                                           00012760
012770                                                                  00012770
012780***************************************************************** 00012780
012790*    REPORT PARAGRAPHS                                           000012790
012800***************************************************************** 00012800
012810*    WRITES THE REPORT BANNER AND COLUMN-HEADER LINES ONCE, AT    00012810
012820*    THE TOP OF THE RUN, STAMPING TODAY'S RUN DATE/TIME ONTO THE  00012820
012830*    HEADER FROM THE ACCEPT DONE AT THE VERY START OF 000-MAIN.   00012830
012840***************************************************************** 00012840
012850*    CURRENT-CENT IS ACCEPTED BUT NEVER PRINTED -- THE HEADER'S   00012850
012860*    RUN-DATE FIELD KEPT ITS PRE-Y2K TWO-DIGIT-YEAR LOOK ON       00012860
012870*    PURPOSE (SEE THE 98-11-30 CHANGE LOG ENTRY, WHICH WIDENED    00012870
012880*    THE STORED DATE BUT NOT THIS DISPLAY).                       00012880
012890 800-INIT-REPORT.                                                 00012890
012900     MOVE CURRENT-YY     TO RPT-YY.                               00012900
012910     MOVE CURRENT-MM     TO RPT-MM.                               00012910
012920     MOVE CURRENT-DD     TO RPT-DD.                               00012920
012930     MOVE CURRENT-HR     TO RPT-HH.                               00012930
012940     MOVE CURRENT-MN     TO RPT-MIN.                              00012940
012950     MOVE CURRENT-SC     TO RPT-SS.                               00012950
012960     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00012960
012970     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.               00012970
012980                                                                  00012980
012990***************************************************************** 00012990
013000*    BUILDS THE MINOR-KEY FIELD (CUSTOMER-ID/STATUS-RANK/ORDER-ID)00013000
013010*    ON EVERY ORDER ROW BEFORE THE CALL TO ORDSORT1 -- THE SORT   00013010
013020*    ITSELF ONLY MOVES WHOLE ROWS, IT DOES NOT KNOW WHAT ORDER TO 00013020
013030*    PUT THEM IN.                                                 00013030
013040***************************************************************** 00013040
013050 845-BUILD-SORT-KEYS.                                             00013050
013060*    LOADS THE CUSTOMER-ID/STATUS-RANK/ORDER-ID SORT KEY ONTO     00013060
013070*    EACH ORDER ROW AHEAD OF THE CALL TO ORDSORT1 -- STATUS RANK  00013070
013080*    PUTS PENDING AHEAD OF MATCHED AHEAD OF CANCELED WITHIN A     00013080
013090*    CUSTOMER GROUP ON THE CONTROL-BREAK REPORT (REQUEST #3390).  00013090
013100     SET WS-ORD-IX TO 1.                                          00013100
013110     PERFORM 846-BUILD-KEY-STEP                                   00013110
013120             UNTIL WS-ORD-IX > WS-ORDER-COUNT.                    00013120
013130                                                                  00013130
013140*    ONE PASS PER ORDER ROW; MATCHED ORDERS SORT AHEAD OF PENDING 00013140
013150 846-BUILD-KEY-STEP.                                              00013150
013160     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IX)                           00013160
013170                       TO WS-ORD-SORT-CUST(WS-ORD-IX).            00013170
013180     MOVE WS-ORD-ORDER-ID(WS-ORD-IX)                              00013180
013190                       TO WS-ORD-SORT-OID(WS-ORD-IX).             00013190
013200     EVALUATE TRUE                                                00013200
013210        WHEN WS-ORD-IS-PENDING(WS-ORD-IX)                         00013210
013220             MOVE 1 TO WS-ORD-SORT-STAT-RK(WS-ORD-IX)             00013220
013230        WHEN WS-ORD-IS-MATCHED(WS-ORD-IX)                         00013230
013240             MOVE 2 TO WS-ORD-SORT-STAT-RK(WS-ORD-IX)             00013240
013250        WHEN OTHER                                                00013250
013260             MOVE 3 TO WS-ORD-SORT-STAT-RK(WS-ORD-IX)             00013260
013270     END-EVALUATE.                                                00013270
013280     SET WS-ORD-IX UP BY 1.                                       00013280
013290*                                                                 00013290
013300***************************************************************** 00013300
013310*    MINOR CONTROL BREAK ON CUSTOMER-ID OVER THE NOW-SORTED ORDER 00013310
013320*    TABLE (SEE 845 AND THE CALL TO ORDSORT1 IN 000-MAIN).  ONE   00013320
013330*    DETAIL LINE PER ORDER, ONE TOTAL LINE PER CUSTOMER, ONE      00013330
013340*    GRAND TOTAL LINE AT THE BOTTOM -- STANDARD CONTROL-BREAK     00013340
013350*    SHAPE, JUST LIKE THE OLD TRANSACTION-TOTAL REPORT.           00013350
013360***************************************************************** 00013360
013370 850-REPORT-CONTROL-BREAK.                                        00013370
013380     MOVE 0 TO WS-GRAND-ORDER-COUNT.                              00013380
013390     MOVE 0 TO WS-GRAND-NOTIONAL.                                 00013390
013400     MOVE 0 TO WS-BRK-CUSTOMER-ID.                                00013400
013410     SET WS-ORD-IX TO 1.                                          00013410
013420     PERFORM 851-BREAK-STEP                                       00013420
013430             UNTIL WS-ORD-IX > WS-ORDER-COUNT.                    00013430
013440     IF WS-ORDER-COUNT > 0                                        00013440
013450         PERFORM 855-WRITE-CUST-TOTAL                             00013450
013460     END-IF.                                                      00013460
013470*    THE ORDER-COUNT GUARD ABOVE SKIPS THE FINAL CUSTOMER-TOTAL   00013470
013480*    LINE ON A ZERO-ORDER RUN -- THE GRAND TOTAL BELOW STILL      00013480
013490*    PRINTS, JUST WITH ZERO COUNT AND ZERO NOTIONAL.              00013490
013500     MOVE WS-GRAND-ORDER-COUNT TO RPT-GT-COUNT.                   00013500
013510     MOVE WS-GRAND-NOTIONAL    TO RPT-GT-NOTIONAL.                00013510
013520     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.            00013520
013530                                                                  00013530
013540***************************************************************** 00013540
013550*    DETECTS THE CUSTOMER-ID CHANGE, ROLLS THE PRIOR CUSTOMER'S   00013550
013560*    TOTAL LINE (UNLESS THIS IS THE VERY FIRST ROW), WRITES THE   00013560
013570*    NEW CUSTOMER HEADER, THEN THE DETAIL LINE FOR THIS ROW.      00013570
013580*    ONLY MATCHED ORDERS CONTRIBUTE TO THE NOTIONAL TOTAL --      00013580
013590*    PENDING AND CANCELED ORDERS HAVE NO SETTLED VALUE YET.       00013590
013600***************************************************************** 00013600
013610 851-BREAK-STEP.                                                  00013610
013620     IF WS-ORD-CUSTOMER-ID(WS-ORD-IX) NOT = WS-BRK-CUSTOMER-ID    00013620
013630         IF WS-BRK-CUSTOMER-ID NOT = 0                            00013630
013640             PERFORM 855-WRITE-CUST-TOTAL                         00013640
013650         END-IF                                                   00013650
013660         MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IX) TO WS-BRK-CUSTOMER-ID 00013660
013670         MOVE WS-BRK-CUSTOMER-ID TO RPT-CUST-NUM                  00013670
013680         WRITE REPORT-RECORD FROM RPT-CUST-HDR AFTER 2            00013680
013690         MOVE 0 TO WS-BRK-ORDER-COUNT                             00013690
013700         MOVE 0 TO WS-BRK-NOTIONAL                                00013700
013710     END-IF.                                                      00013710
013720*    233 IS SHARED WITH THE QUERY ACTION'S OWN DETAIL LINE --     00013720
013730*    ONE DETAIL FORMAT SERVES BOTH THE ON-LINE QUERY AND THIS     00013730
013740*    END-OF-RUN REPORT, SO A COLUMN CHANGE ONLY HAS TO BE MADE    00013740
013750*    ONCE.                                                        00013750
013760     PERFORM 233-WRITE-QUERY-DETAIL.                              00013760
013770     ADD +1 TO WS-BRK-ORDER-COUNT.                                00013770
013780     ADD +1 TO WS-GRAND-ORDER-COUNT.                              00013780
013790     IF WS-ORD-IS-MATCHED(WS-ORD-IX)                              00013790
013800         COMPUTE WS-NOTIONAL ROUNDED MODE IS NEAREST-EVEN         00013800
013810             = WS-ORD-SIZE(WS-ORD-IX) * WS-ORD-PRICE(WS-ORD-IX)   00013810
013820         ADD WS-NOTIONAL TO WS-BRK-NOTIONAL                       00013820
013830         ADD WS-NOTIONAL TO WS-GRAND-NOTIONAL                     00013830
013840     END-IF.                                                      00013840
013850     SET WS-ORD-IX UP BY 1.                                       00013850
013860                                                                  00013860
013870*    WRITES THE ORDER-COUNT/NOTIONAL TOTAL LINE FOR ONE CUSTOMER. 00013870
013880 855-WRITE-CUST-TOTAL.                                            00013880
013890     MOVE WS-BRK-ORDER-COUNT TO RPT-CT-COUNT.                     00013890
013900     MOVE WS-BRK-NOTIONAL    TO RPT-CT-NOTIONAL.                  00013900
013910     WRITE REPORT-RECORD FROM RPT-CUST-TOTAL AFTER 1.             00013910
013920                                                                  00013920
013930***************************************************************** 00013930
013940*    PER-ACTION-TYPE STATISTICS FOOTER -- REQUESTS VS. PROCESSED  00013940
013950*    VS. ERRORS FOR EACH OF THE SEVEN ACTION CODES.  SAME SHAPE   00013950
013960*    AS THE OLD ADD/UPDATE/DELETE COUNTS ON SAM3ABND, JUST WITH   00013960
013970*    SEVEN ROWS INSTEAD OF THREE.                                 00013970
013980***************************************************************** 00013980
013990 860-REPORT-REQ-STATS.                                            00013990
014000*    FOUR HEADER LINES, THEN ONE DETAIL LINE PER ACTION CODE      00014000
014010*    BELOW -- REQUESTS RECEIVED, REQUESTS ACTUALLY PROCESSED,     00014010
014020*    AND THE DIFFERENCE (REJECTED FOR WHATEVER REASON) LETS       00014020
014030*    OPERATIONS SPOT A BAD FEED WITHOUT READING THE WHOLE LOG.    00014030
014040     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00014040
014050     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00014050
014060     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00014060
014070     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00014070
014080                                                                  00014080
014090     MOVE 'CREATE'              TO RPT-REQ.                      000014090
014100     MOVE NUM-CREATE-REQUESTS   TO RPT-NUM-REQ.                  000014100
014110     MOVE NUM-CREATE-PROCESSED  TO RPT-NUM-REQ-PROC.             000014110
014120     COMPUTE RPT-NUM-REQ-ERR =                                    00014120
014130                NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.       00014130
014140     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00014140
014150                                                                  00014150
014160     MOVE 'CANCEL'              TO RPT-REQ.                      000014160
014170     MOVE NUM-CANCEL-REQUESTS   TO RPT-NUM-REQ.                  000014170
014180     MOVE NUM-CANCEL-PROCESSED  TO RPT-NUM-REQ-PROC.             000014180
014190     COMPUTE RPT-NUM-REQ-ERR =                                    00014190
014200                NUM-CANCEL-REQUESTS - NUM-CANCEL-PROCESSED.       00014200
014210     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00014210
014220                                                                  00014220
014230*    THE ACTION-CODE LITERALS BELOW MUST MATCH REQREC'S 88-LEVEL  00014230
014240*    VALUES EXACTLY -- THIS PARAGRAPH DOES NOT COPY THE CONDITION 00014240
014250*    NAMES, IT PRINTS THE SAME SEVEN LITERALS BY HAND, ONE ROW    00014250
014260*    PER ACTION CODE, ALWAYS IN CREATE/CANCEL/MATCH/QUERY ORDER.  00014260
014270     MOVE 'MATCH'               TO RPT-REQ.                      000014270
014280     MOVE NUM-MATCH-REQUESTS    TO RPT-NUM-REQ.                  000014280
014290     MOVE NUM-MATCH-PROCESSED   TO RPT-NUM-REQ-PROC.             000014290
014300     COMPUTE RPT-NUM-REQ-ERR =                                    00014300
014310                NUM-MATCH-REQUESTS - NUM-MATCH-PROCESSED.         00014310
014320     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00014320
014330                                                                  00014330
014340     MOVE 'QUERY'               TO RPT-REQ.                      000014340
014350     MOVE NUM-QUERY-REQUESTS    TO RPT-NUM-REQ.                  000014350
014360     MOVE NUM-QUERY-PROCESSED   TO RPT-NUM-REQ-PROC.             000014360
014370     COMPUTE RPT-NUM-REQ-ERR =                                    00014370
014380                NUM-QUERY-REQUESTS - NUM-QUERY-PROCESSED.         00014380
014390     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00014390
014400                                                                  00014400
014410     MOVE 'LSTAST'              TO RPT-REQ.                      000014410
014420     MOVE NUM-LSTAST-REQUESTS   TO RPT-NUM-REQ.                  000014420
014430     MOVE NUM-LSTAST-PROCESSED  TO RPT-NUM-REQ-PROC.             000014430
014440     COMPUTE RPT-NUM-REQ-ERR =                                    00014440
014450                NUM-LSTAST-REQUESTS - NUM-LSTAST-PROCESSED.       00014450
014460     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00014460
014470                                                                  00014470
014480     MOVE 'GETAST'              TO RPT-REQ.                      000014480
014490     MOVE NUM-GETAST-REQUESTS   TO RPT-NUM-REQ.                  000014490
014500     MOVE NUM-GETAST-PROCESSED  TO RPT-NUM-REQ-PROC.             000014500
014510     COMPUTE RPT-NUM-REQ-ERR =                                    00014510
014520                NUM-GETAST-REQUESTS - NUM-GETAST-PROCESSED.       00014520
014530     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00014530
014540                                                                  00014540
014550     MOVE 'INIT'                TO RPT-REQ.                      000014550
014560     MOVE NUM-INIT-REQUESTS     TO RPT-NUM-REQ.                  000014560
014570     MOVE NUM-INIT-PROCESSED    TO RPT-NUM-REQ-PROC.             000014570
014580     COMPUTE RPT-NUM-REQ-ERR =                                    00014580
014590                NUM-INIT-REQUESTS - NUM-INIT-PROCESSED.           00014590
014600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00014600
