000100******************************************************************
000200*    REQREC   --  ORDER-REQUEST TRANSACTION RECORD               *
000300*                                                                *
000400*    ONE ACTION PER RECORD, DRIVES A SINGLE PASS OF ORDLDGR.     *
000500*    UNLIKE ORDREC/ASTREC THIS LAYOUT IS NOT TAG-SUBSTITUTED --  *
000600*    IT IS COPIED DIRECTLY INTO THE REQUEST-FILE FD, THE SAME    *
000700*    WAY TRANREC IS USED ON THE OLDER CUSTOMER-UPDATE JOBS.      *
000800*                                                                *
000900*        0    1    1    2    2    3    3    4    4    5         *
001000*   ....5....0....5....0....5....0....5....0....5....0....      *
001100*   ACTION A CUST---- ORDER--- ASSET--- ASSET-NAME SIDE          *
001200*                                                                *
001300*    04-06-21  T.OKONKWO     ORIGINAL LAYOUT FOR THE ORDER AND   *
001400*                            ASSET LEDGER CONVERSION PROJECT     *
001500*    11-09-14  T.OKONKWO     ADDED LSTAST/GETAST/INIT ACTIONS    *
001600*                            AND THE POSITIVE-ONLY-SW FILTER     *
001700******************************************************************
001800 01  REQUEST-RECORD.
001900     05  REQ-ACTION-CODE             PIC X(06).
002000         88  REQ-IS-CREATE           VALUE 'CREATE'.
002100         88  REQ-IS-CANCEL           VALUE 'CANCEL'.
002200         88  REQ-IS-MATCH            VALUE 'MATCH '.
002300         88  REQ-IS-QUERY            VALUE 'QUERY '.
002400         88  REQ-IS-LSTAST           VALUE 'LSTAST'.
002500         88  REQ-IS-GETAST           VALUE 'GETAST'.
002600         88  REQ-IS-INIT             VALUE 'INIT  '.
002700     05  REQ-ADMIN-FLAG              PIC X(01).
002800         88  REQ-CALLER-IS-ADMIN     VALUE 'Y'.
002900     05  REQ-CUSTOMER-ID             PIC 9(09).
003000     05  REQ-ORDER-ID                PIC 9(09).
003100     05  REQ-ASSET-ID                PIC 9(09).
003200     05  REQ-ASSET-NAME              PIC X(10).
003300     05  REQ-ORDER-SIDE              PIC X(04).
003400         88  REQ-SIDE-BUY            VALUE 'BUY '.
003500         88  REQ-SIDE-SELL           VALUE 'SELL'.
003600     05  REQ-SIZE                    PIC 9(9)V9(4).
003700     05  REQ-PRICE                   PIC 9(9)V9(4).
003800     05  REQ-AMOUNT                  PIC 9(9)V9(4).
003900     05  REQ-START-DATE              PIC 9(08).
004000     05  REQ-END-DATE                PIC 9(08).
004100     05  REQ-POSITIVE-ONLY-SW        PIC X(01).
004200         88  REQ-POSITIVE-ONLY       VALUE 'Y'.
004300     05  FILLER                      PIC X(16).
