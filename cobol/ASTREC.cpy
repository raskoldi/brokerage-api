000100******************************************************************
000200*    ASTREC   --  ASSET LEDGER RECORD DESCRIPTION                *
000300*                                                                *
000400*    ONE ROW PER CUSTOMER/ASSET HOLDING.  ASSET-NAME 'TRY' IS    *
000500*    THE CUSTOMER'S CASH ROW; ALL OTHER ASSET-NAME VALUES ARE    *
000600*    TRADED SECURITIES.  INCLUDED WITH REPLACING SO THE SAME     *
000700*    LAYOUT SERVES THE ASSET-FILE FD, THE ASSET-FILE-OUT FD,     *
000800*    AND THE IN-STORAGE WORK RECORD -- SEE ORDLDGR.              *
000900*                                                                *
001000*    88-11-02  R.HALVERSEN   ORIGINAL LAYOUT                     *
001100*    91-03-19  R.HALVERSEN   ADDED KEY-X REDEFINES FOR MASTER    *
001200*                            FILE HIGH/LOW COMPARES               *
001300*    04-06-21  T.OKONKWO     WIDENED SIZE/USABLE-SIZE TO 11      *
001400*                            INTEGER DIGITS -- TRADED VOLUME     *
001500*                            OUTGREW THE ORIGINAL PIC 9(9)       *
001600******************************************************************
001700 01  :TAG:-REC.
001800     05  :TAG:-KEY.
001900         10  :TAG:-CUSTOMER-ID       PIC 9(09).
002000         10  :TAG:-ASSET-NAME        PIC X(10).
002100     05  :TAG:-KEY-X REDEFINES :TAG:-KEY
002200                                 PIC X(19).
002300     05  :TAG:-ASSET-ID              PIC 9(09).
002400     05  :TAG:-SIZE                  PIC S9(11)V9(4) COMP-3.
002500     05  :TAG:-USABLE-SIZE           PIC S9(11)V9(4) COMP-3.
002600     05  FILLER                      PIC X(25).
