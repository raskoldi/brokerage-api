000010****************************************************************  00000010
000020* PROGRAM:  ORDSORT1                                              00000020
000030****************************************************************  00000030
000040 IDENTIFICATION DIVISION.                                         00000040
000050 PROGRAM-ID. ORDSORT1.                                            00000050
000060 AUTHOR. R. HALVERSEN.                                            00000060
000070 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00000070
000080 DATE-WRITTEN. 11/02/88.                                          00000080
000090 DATE-COMPILED.                                                   00000090
000100 SECURITY. NON-CONFIDENTIAL.                                      00000100
000110****************************************************************  00000110
000120*                                                                 00000120
000130* IN-STORAGE INSERTION SORT.  ORIGINALLY WRITTEN AS A GENERAL     00000130
000140* PURPOSE ARRAY-SORT UTILITY, CALLED HERE BY ORDLDGR TO PUT THE   00000140
000150* IN-STORAGE ORDER TABLE INTO CUSTOMER-ID/STATUS/ORDER-ID         00000150
000160* SEQUENCE AHEAD OF THE CONTROL-BREAK REPORT.                     00000160
000170*                                                                 00000170
000180* CHANGE LOG                                                      00000180
000190*                                                                 00000190
000200* 88-11-02  R.HALVERSEN   ORIGINAL VERSION.  SORTED A SIMPLE      00000200
000210*                         ARRAY OF SIGNED NUMBERS FOR THE OLD     00000210
000220*                         INVENTORY RECOUNT JOB (RETIRED).        00000220
000230* 91-04-08  R.HALVERSEN   FIXED INSERTION LOOP -- OUTER INDEX     00000230
000240*                         WAS STARTING AT 3 AND STEPPING BY 2,    00000240
000250*                         SKIPPING EVERY OTHER ELEMENT.  NOW      00000250
000260*                         STARTS AT 2, STEPS BY 1.                00000260
000270* 98-11-30  D.PELLETIER   Y2K REVIEW -- NO DATE FIELDS IN THIS    00000270
000280*                         PROGRAM, NO CHANGE REQUIRED.            00000280
000290* 04-06-21  T.OKONKWO     REWORKED AROUND A TABLE OF ORDER-       00000290
000300*                         TABLE ROWS INSTEAD OF A SIMPLE NUMBER   00000300
000310*                         ARRAY, FOR THE ORDER AND ASSET LEDGER   00000310
000320*                         CONVERSION.  RECAST THE TWO INLINE      00000320
000330*                         PERFORM/END-PERFORM LOOPS AS NUMBERED   00000330
000340*                         PARAGRAPHS TO MATCH SHOP STANDARDS.     00000340
000350* 11-09-14  T.OKONKWO     NO CHANGE -- REVIEWED FOR LSTAST/       00000350
000360*                         GETAST/INIT ACTION ADD (REQUEST #4471). 00000360
000370* 22-08-03  V.ANSARI      ADDED SPECIAL-NAMES, SUBSCRIPT-PAIR     00000370
000380*                         AND INSERT-NUM-X REDEFINES, AND         00000380
000390*                         FILLER ON THE TWO WORKING-STORAGE       00000390
000400*                         GROUPS -- SHOP STANDARDS AUDIT.         00000400
000410****************************************************************  00000410
000420 ENVIRONMENT DIVISION.                                            00000420
000430 CONFIGURATION SECTION.                                           00000430
000440 SOURCE-COMPUTER. IBM-390.                                        00000440
000450 OBJECT-COMPUTER. IBM-390.                                        00000450
000460 SPECIAL-NAMES.                                                   00000460
000470     C01 IS TOP-OF-FORM.                                          00000470
000480 DATA DIVISION.                                                   00000480
000490 WORKING-STORAGE SECTION.                                         00000490
000500                                                                  00000500
000510***************************************************************** 00000510
000520*    ONE ROW OF SCRATCH SPACE (INSERT-NUM) FOR THE ROW CURRENTLY  00000520
000530*    BEING INSERTED, PLUS THE SORT-DONE SWITCH FOR THE INNER      00000530
000540*    SHIFT LOOP.  INSERT-NUM-X REDEFINES THE WHOLE GROUP AS ONE   00000540
000550*    FLAT PIC X SO IT CAN BE MOVED IN ONE SHOT WHERE THAT IS      00000550
000560*    CHEAPER THAN TEN FIELD-BY-FIELD MOVES.                       00000560
000570***************************************************************** 00000570
000580 01  WORK-VARIABLES.                                              00000580
000590     05  INSERT-NUM.                                              00000590
000600         10  INSERT-ORDER-ID         PIC 9(09).                   00000600
000610         10  INSERT-CUSTOMER-ID      PIC 9(09).                   00000610
000620         10  INSERT-ASSET-NAME       PIC X(10).                   00000620
000630         10  INSERT-ORDER-SIDE       PIC X(04).                   00000630
000640         10  INSERT-SIZE             PIC S9(9)V9(4) COMP-3.       00000640
000650         10  INSERT-PRICE            PIC S9(9)V9(4) COMP-3.       00000650
000660         10  INSERT-STATUS           PIC X(08).                   00000660
000670         10  INSERT-CREATE-DATE-TIME.                             00000670
000680             15  INSERT-CREATE-DATE  PIC 9(08).                   00000680
000690             15  INSERT-CREATE-TIME  PIC 9(06).                   00000690
000700         10  INSERT-CREATE-STAMP-X REDEFINES                      00000700
000710                 INSERT-CREATE-DATE-TIME  PIC X(14).              00000710
000720         10  INSERT-SORT-KEY         PIC X(19).                   00000720
000730     05  SORT-DONE-SW                PIC X     VALUE 'N'.         00000730
000740         88  SORT-STEP-DONE          VALUE 'Y'.                   00000740
000750     05  INSERT-NUM-X REDEFINES INSERT-NUM PIC X(87).             00000750
000760     05  FILLER                      PIC X(05).                   00000760
000770*                                                                 00000770
000780***************************************************************** 00000780
000790*    THE TWO WORKING INDEXES -- MOVE-FROM WALKS THE TABLE OUTER-  00000790
000800*    TO-INNER, INSERT-TO WALKS BACKWARDS LOOKING FOR THE ROW'S    00000800
000810*    CORRECT SLOT.  SUBSCRIPT-PAIR-X REDEFINES BOTH AS ONE FLAT   00000810
000820*    FIELD FOR THE SAME REASON INSERT-NUM-X DOES ABOVE.           00000820
000830***************************************************************** 00000830
000840 01  ARRAY-SUBSCRIPTS.                                            00000840
000850     05  SUBSCRIPT-PAIR.                                          00000850
000860         10  MOVE-FROM  PIC S9(9) COMP.                           00000860
000870         10  INSERT-TO  PIC S9(9) COMP.                           00000870
000880     05  SUBSCRIPT-PAIR-X REDEFINES SUBSCRIPT-PAIR PIC X(08).     00000880
000890     05  FILLER         PIC X(05).                                00000890
000900                                                                  00000900
000910 LINKAGE SECTION.                                                 00000910
000920***************************************************************** 00000920
000930*    LINKAGE SECTION -- THE CALLER'S (ORDLDGR'S) OWN WS-ORDER-    00000930
000940*    COUNT/WS-ORDER-TABLE PASSED BY REFERENCE.  THIS PROGRAM      00000940
000950*    SORTS THE CALLER'S TABLE IN PLACE; IT KEEPS NO COPY OF ITS   00000950
000960*    OWN AND WRITES NOTHING BACK EXPLICITLY -- THE UPDATE IS      00000960
000970*    THROUGH THE ADDRESS, NOT A RETURN VALUE.                     00000970
000980***************************************************************** 00000980
000990 01  ORDER-COUNT           PIC S9(9) COMP.                        00000990
001000 01  ORDER-TABLE.                                                 00001000
001010     05  ORDER-TAB-ENTRY  OCCURS 1 TO 3000 TIMES                  00001010
001020                 DEPENDING ON ORDER-COUNT.                        00001020
001030         10  ORD-ORDER-ID            PIC 9(09).                   00001030
001040         10  ORD-CUSTOMER-ID         PIC 9(09).                   00001040
001050         10  ORD-ASSET-NAME          PIC X(10).                   00001050
001060         10  ORD-ORDER-SIDE          PIC X(04).                   00001060
001070         10  ORD-SIZE                PIC S9(9)V9(4) COMP-3.       00001070
001080         10  ORD-PRICE               PIC S9(9)V9(4) COMP-3.       00001080
001090         10  ORD-STATUS              PIC X(08).                   00001090
001100         10  ORD-CREATE-DATE         PIC 9(08).                   00001100
001110         10  ORD-CREATE-TIME         PIC 9(06).                   00001110
001120         10  ORD-SORT-KEY            PIC X(19).                   00001120
001130                                                                  00001130
001140****************************************************************  00001140
001150 PROCEDURE DIVISION USING ORDER-COUNT, ORDER-TABLE.               00001150
001160****************************************************************  00001160
001170                                                                  00001170
001180***************************************************************** 00001180
001190*    CLASSIC INSERTION SORT, OUTER LOOP.  MOVE-FROM STARTS AT 2   00001190
001200*    (A ONE-ROW TABLE IS ALREADY SORTED) AND WALKS TO THE END OF  00001200
001210*    THE TABLE, PICKING UP EACH ROW IN TURN AND HANDING IT TO     00001210
001220*    100-OUTER-STEP TO FIND ITS PROPER SLOT AMONG THE ROWS        00001220
001230*    ALREADY IN ORDER TO ITS LEFT.                                00001230
001240***************************************************************** 00001240
001250 000-SORT-ORDER-TABLE.                                            00001250
001260     MOVE 2 TO MOVE-FROM.                                         00001260
001270     PERFORM 100-OUTER-STEP THRU 100-OUTER-STEP-EXIT              00001270
001280             UNTIL MOVE-FROM > ORDER-COUNT.                       00001280
001290     GOBACK.                                                      00001290
001300*    NOTE: INSERT-TO IS ALLOWED TO GO TO ZERO -- THAT IS THE      00001300
001310*    SIGNAL THE ROW BELONGS AT THE VERY FRONT OF THE TABLE.       00001310
001320*    SEE ALSO ORDLDGR 845/846 FOR HOW THE SORT KEY ITSELF IS      00001320
001330*    BUILT BEFORE THIS PROGRAM IS EVER CALLED.                    00001330
001340                                                                  00001340
001350***************************************************************** 00001350
001360*    LIFTS ROW MOVE-FROM OUT OF THE TABLE INTO THE INSERT-NUM     00001360
001370*    SCRATCH AREA (SO IT IS NOT LOST WHILE OTHER ROWS SHIFT UP),  00001370
001380*    THEN CALLS 110-SHIFT-STEP REPEATEDLY TO OPEN A HOLE AT THE   00001380
001390*    RIGHT SPOT, THEN DROPS THE LIFTED ROW INTO THAT HOLE.        00001390
001400***************************************************************** 00001400
001410 100-OUTER-STEP.                                                  00001410
001420     MOVE ORD-ORDER-ID(MOVE-FROM)    TO INSERT-ORDER-ID.          00001420
001430     MOVE ORD-CUSTOMER-ID(MOVE-FROM) TO INSERT-CUSTOMER-ID.       00001430
001440     MOVE ORD-ASSET-NAME(MOVE-FROM)  TO INSERT-ASSET-NAME.        00001440
001450     MOVE ORD-ORDER-SIDE(MOVE-FROM)  TO INSERT-ORDER-SIDE.        00001450
001460     MOVE ORD-SIZE(MOVE-FROM)        TO INSERT-SIZE.              00001460
001470     MOVE ORD-PRICE(MOVE-FROM)       TO INSERT-PRICE.             00001470
001480     MOVE ORD-STATUS(MOVE-FROM)      TO INSERT-STATUS.            00001480
001490     MOVE ORD-CREATE-DATE(MOVE-FROM) TO INSERT-CREATE-DATE.       00001490
001500     MOVE ORD-CREATE-TIME(MOVE-FROM) TO INSERT-CREATE-TIME.       00001500
001510     MOVE ORD-SORT-KEY(MOVE-FROM)    TO INSERT-SORT-KEY.          00001510
001520*                                                                 00001520
001530*    WORK BACKWARDS THROUGH THE TABLE, FIND WHERE TO INSERT       00001530
001540*                                                                 00001540
001550     COMPUTE INSERT-TO = MOVE-FROM - 1.                           00001550
001560     MOVE 'N' TO SORT-DONE-SW.                                    00001560
001570     PERFORM 110-SHIFT-STEP THRU 110-SHIFT-STEP-EXIT              00001570
001580             UNTIL SORT-STEP-DONE.                                00001580
001590*                                                                 00001590
001600*    INSERT THIS ROW INTO ITS CORRECT SLOT                        00001600
001610*                                                                 00001610
001620     MOVE INSERT-ORDER-ID    TO ORD-ORDER-ID(INSERT-TO + 1).      00001620
001630     MOVE INSERT-CUSTOMER-ID TO ORD-CUSTOMER-ID(INSERT-TO + 1).   00001630
001640     MOVE INSERT-ASSET-NAME  TO ORD-ASSET-NAME(INSERT-TO + 1).    00001640
001650     MOVE INSERT-ORDER-SIDE  TO ORD-ORDER-SIDE(INSERT-TO + 1).    00001650
001660     MOVE INSERT-SIZE        TO ORD-SIZE(INSERT-TO + 1).          00001660
001670     MOVE INSERT-PRICE       TO ORD-PRICE(INSERT-TO + 1).         00001670
001680     MOVE INSERT-STATUS      TO ORD-STATUS(INSERT-TO + 1).        00001680
001690     MOVE INSERT-CREATE-DATE TO ORD-CREATE-DATE(INSERT-TO + 1).   00001690
001700     MOVE INSERT-CREATE-TIME TO ORD-CREATE-TIME(INSERT-TO + 1).   00001700
001710     MOVE INSERT-SORT-KEY    TO ORD-SORT-KEY(INSERT-TO + 1).      00001710
001720     ADD 1 TO MOVE-FROM.                                          00001720
001730 100-OUTER-STEP-EXIT.                                             00001730
001740     EXIT.                                                        00001740
001750                                                                  00001750
001760***************************************************************** 00001760
001770*    ONE COMPARE PER PASS.  IF THE ROW TO THE LEFT OF THE HOLE    00001770
001780*    ALREADY SORTS AHEAD OF (OR EQUAL TO) THE ROW BEING INSERTED, 00001780
001790*    OR THE HOLE HAS REACHED THE FRONT OF THE TABLE, THE HOLE IS  00001790
001800*    IN ITS FINAL RESTING PLACE -- ELSE SLIDE THAT ROW ONE SLOT   00001800
001810*    TO THE RIGHT AND MOVE THE HOLE ONE STEP LEFT.                00001810
001820***************************************************************** 00001820
001830 110-SHIFT-STEP.                                                  00001830
001840*    ORD-SORT-KEY IS THE CONCATENATED CUSTOMER-ID/STATUS-RANK/    00001840
001850*    ORDER-ID KEY BUILT BY ORDLDGR 845 -- A SINGLE ALPHANUMERIC   00001850
001860*    COMPARE HERE GETS ALL THREE FIELDS IN ONE TEST.              00001860
001870     IF (ORD-SORT-KEY(INSERT-TO) <= INSERT-SORT-KEY)              00001870
001880         OR (INSERT-TO <= 0)                                      00001880
001890         SET SORT-STEP-DONE TO TRUE                               00001890
001900     ELSE                                                         00001900
001910         MOVE ORD-ORDER-ID(INSERT-TO)                             00001910
001920                          TO ORD-ORDER-ID(INSERT-TO + 1)          00001920
001930         MOVE ORD-CUSTOMER-ID(INSERT-TO)                          00001930
001940                          TO ORD-CUSTOMER-ID(INSERT-TO + 1)       00001940
001950         MOVE ORD-ASSET-NAME(INSERT-TO)                           00001950
001960                          TO ORD-ASSET-NAME(INSERT-TO + 1)        00001960
001970         MOVE ORD-ORDER-SIDE(INSERT-TO)                           00001970
001980                          TO ORD-ORDER-SIDE(INSERT-TO + 1)        00001980
001990         MOVE ORD-SIZE(INSERT-TO)                                 00001990
002000                          TO ORD-SIZE(INSERT-TO + 1)              00002000
002010         MOVE ORD-PRICE(INSERT-TO)                                00002010
002020                          TO ORD-PRICE(INSERT-TO + 1)             00002020
002030         MOVE ORD-STATUS(INSERT-TO)                               00002030
002040                          TO ORD-STATUS(INSERT-TO + 1)            00002040
002050         MOVE ORD-CREATE-DATE(INSERT-TO)                          00002050
002060                          TO ORD-CREATE-DATE(INSERT-TO + 1)       00002060
002070         MOVE ORD-CREATE-TIME(INSERT-TO)                          00002070
002080                          TO ORD-CREATE-TIME(INSERT-TO + 1)       00002080
002090         MOVE ORD-SORT-KEY(INSERT-TO)                             00002090
002100                          TO ORD-SORT-KEY(INSERT-TO + 1)          00002100
002110         COMPUTE INSERT-TO = INSERT-TO - 1                        00002110
002120     END-IF.                                                      00002120
002130 110-SHIFT-STEP-EXIT.                                             00002130
002140     EXIT.                                                        00002140
